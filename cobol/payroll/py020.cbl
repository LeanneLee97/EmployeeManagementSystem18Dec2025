000100*    ****************************************************************
000200*                                                                   *
000300*               D E P A R T M E N T   R O S T E R   R E P O R T      *
000400*                                                                   *
000500*    ****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.       PY020.
001100     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001200     INSTALLATION.     APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.     02/02/2026.
001400     DATE-COMPILED.
001500     SECURITY.         COPYRIGHT (C) 2025-2026 & LATER, VINCENT
001600*                      BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001700*                      GENERAL PUBLIC LICENSE.  SEE THE FILE
001800*                      COPYING FOR DETAILS.
001900*
002000*    REMARKS.          DEPARTMENT ROSTER REPORT.
002100*                      FOR EACH DEPT-NO/PAGE-NO REQUEST, LIST UP
002200*                      TO 20 EMPLOYEES ASSIGNED TO THAT DEPARTMENT
002300*                      (ANY ASSIGNMENT ROW, PAST OR PRESENT),
002400*                      ORDERED ASCENDING BY EMP-NO, PAGE BY PAGE.
002500*
002600*                      SEMI-SOURCED FROM AN EARLIER APPLEWOOD
002700*                      PRINT UTILITY - THE REPORT WRITER RAIL AND
002800*                      ITS MENU CALLING CHAIN WERE DROPPED, THIS
002900*                      BEING A PLAIN BATCH LISTING WITH NO SESSION
002950*                      OR TERMINAL.
003000*
003100*    VERSION.          SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.   NONE.
003400*
003500*    FILES USED.
003600*                      DEPARTMENT-FILE.   INPUT.
003700*                      DEPT-EMP-FILE.     INPUT.
003800*                      EMPLOYEE-FILE.     INPUT.
003900*                      DEPT-PAGE-FILE.    INPUT.
004000*                      PRINT-FILE.        OUTPUT.
004100*
004200* CHANGES:
004300* 27/11/2025 VBC - 1.0.00 CREATED FOR THE HR MODULE, SEE
004400*                         NE-HR-0052.  STARTED CODING FROM AN
004500*                         EARLIER APPLEWOOD PRINT UTILITY, BUT
004600*                         HAND-WRITES THE HEADING/DETAIL/FOOTING
004700*                         LINES RATHER THAN USING REPORT WRITER,
004800*                         SINCE THE PAGE SLICE IS ARBITRARY AND
004900*                         IS NOT A SIMPLE "EVERY N LINES" BREAK.
005000*
005100*    *************************************************************************
005200* COPYRIGHT NOTICE.
005300* ****************
005400*
005500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
005600*
005700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005800* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005900*
006000* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
006100* UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
006200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED
006300* FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
006400* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
006500*
006600*    *************************************************************************
006700*
006800 ENVIRONMENT             DIVISION.
006900*================================
007000*
007100     COPY  "envdiv.cob".
007200     INPUT-OUTPUT            SECTION.
007300*------------------------------
007400     FILE-CONTROL.
007500         SELECT  DEPARTMENT-FILE ASSIGN       "DEPARTMENT"
007600                 ORGANIZATION    LINE SEQUENTIAL
007700                 STATUS          WS-DEPT-STATUS.
007800*
007900         SELECT  DEPT-EMP-FILE   ASSIGN       "DEPTEMP"
008000                 ORGANIZATION    LINE SEQUENTIAL
008100                 STATUS          WS-DEA-STATUS.
008200*
008300         SELECT  EMPLOYEE-FILE   ASSIGN       "EMPLOYEE"
008400                 ORGANIZATION    LINE SEQUENTIAL
008500                 STATUS          WS-EMP-STATUS.
008600*
008700         SELECT  DEPT-PAGE-FILE  ASSIGN       "DEPTPAGE"
008800                 ORGANIZATION    LINE SEQUENTIAL
008900                 STATUS          WS-DPQ-STATUS.
009000*
009100         SELECT  PRINT-FILE      ASSIGN       "PRINTOUT"
009200                 ORGANIZATION    LINE SEQUENTIAL
009300                 STATUS          WS-PRINT-STATUS.
009400*
009500 DATA                    DIVISION.
009600*================================
009700 FILE                    SECTION.
009800*
009900 FD  DEPARTMENT-FILE.
010000     COPY  "wspydept.cob".
010100*
010200 FD  DEPT-EMP-FILE.
010300     COPY  "wspydeas.cob".
010400*
010500 FD  EMPLOYEE-FILE.
010600     COPY  "wspyemp.cob".
010700*
010800 FD  DEPT-PAGE-FILE.
010900     COPY  "wsdeptpg.cob".
011000*
011100 FD  PRINT-FILE.
011200 01  PRINT-RECORD                PIC X(80).
011300*
011400 WORKING-STORAGE SECTION.
011500*----------------------
011600*
011700 77  PROG-NAME                   PIC X(17) VALUE "PY020   (1.0.00)".
011800*
011900 01  WS-DATA.
012000     03  WS-DEPT-STATUS          PIC XX.
012100     03  WS-DEA-STATUS           PIC XX.
012200     03  WS-EMP-STATUS           PIC XX.
012300     03  WS-DPQ-STATUS           PIC XX.
012400     03  WS-PRINT-STATUS         PIC XX.
012500     03  WS-DEA-EOF-SW           PIC X     VALUE "N".
012600         88  WS-88-DEA-EOF              VALUE "Y".
012700     03  WS-EMP-EOF-SW           PIC X     VALUE "N".
012800         88  WS-88-EMP-EOF              VALUE "Y".
012900     03  WS-DPQ-EOF-SW           PIC X     VALUE "N".
013000         88  WS-88-DPQ-EOF              VALUE "Y".
013100     03  WS-DEPT-FOUND-SW        PIC X     VALUE "N".
013200         88  WS-88-DEPT-FOUND           VALUE "Y".
013300     03  WS-EMP-TABLE-CNT        PIC 9(5)  COMP.
013400     03  WS-PAGE-START           PIC 9(5)  COMP.
013500     03  WS-PAGE-END             PIC 9(5)  COMP.
013600     03  WS-PAGE-PRINTED         PIC 9(5)  COMP.
013700     03  WS-SWAP-MADE-SW         PIC X     VALUE "N".
013800         88  WS-88-SWAP-MADE            VALUE "Y".
013900     03  EX                      PIC 9(5)  COMP.
014000     03  EY                      PIC 9(5)  COMP.
014050     03  FILLER                  PIC X(2)  VALUE SPACES.
014100*
014200 01  WS-EMP-TABLE.
014300     03  ETB-ENTRY               OCCURS 1 TO 20000 TIMES
014400                                 DEPENDING ON WS-EMP-TABLE-CNT
014500                                 ASCENDING KEY IS ETB-EMP-NO
014600                                 INDEXED BY ETB-IDX.
014700         05  ETB-EMP-NO          PIC 9(6).
014800         05  ETB-HIRE-DATE       PIC 9(8).
014900         05  ETB-FIRST-NAME      PIC X(14).
015000         05  ETB-LAST-NAME       PIC X(16).
015050         05  FILLER              PIC X(1).
015100*
015200     COPY  "wspyrost.cob".
015300*
015400 01  WS-ROSTER-SWAP.
015500     03  SWP-EMP-NO              PIC 9(6).
015600     03  SWP-HIRE-DATE           PIC 9(8).
015700     03  SWP-FIRST-NAME          PIC X(14).
015800     03  SWP-LAST-NAME           PIC X(16).
015850     03  FILLER                  PIC X(1).
015900*
016000 01  WS-DATE-FMT-WORK.
016100     03  WS-DATE-BIN             PIC 9(8).
016200     03  WS-DATE-BIN-R  REDEFINES WS-DATE-BIN.
016300         05  WS-DATE-CCYY        PIC 9(4).
016400         05  WS-DATE-MM          PIC 9(2).
016500         05  WS-DATE-DD          PIC 9(2).
016550     03  FILLER                  PIC X(2).
016600*
016700 01  WS-HEAD-LINE.
016800     03  FILLER                  PIC X(11) VALUE "DEPARTMENT ".
016900     03  WS-HD-DEPT-NO           PIC X(4).
017000     03  FILLER                  PIC X(7)  VALUE "  PAGE ".
017100     03  WS-HD-PAGE-NO           PIC ZZZ9.
017200     03  FILLER                  PIC X(54) VALUE SPACES.
017300 01  WS-HEAD-LINE-X REDEFINES WS-HEAD-LINE
017400                             PIC X(80).
017500*
017600 01  WS-DETAIL-LINE.
017700     03  WS-DT-EMP-NO            PIC 9(6).
017800     03  FILLER                  PIC X(2)  VALUE SPACES.
017900     03  WS-DT-HIRE-DATE         PIC X(10).
018000     03  FILLER                  PIC X(2)  VALUE SPACES.
018100     03  WS-DT-FIRST-NAME        PIC X(14).
018200     03  FILLER                  PIC X(2)  VALUE SPACES.
018300     03  WS-DT-LAST-NAME         PIC X(16).
018400     03  FILLER                  PIC X(28) VALUE SPACES.
018500 01  WS-DETAIL-LINE-X REDEFINES WS-DETAIL-LINE
018600                             PIC X(80).
018700*
018800 01  WS-DEPT-BAD-LINE.
018900     03  FILLER                  PIC X(11) VALUE "DEPARTMENT ".
019000     03  WS-DB-DEPT-NO           PIC X(4).
019100     03  FILLER                  PIC X(23)
019200                                 VALUE " DOES NOT EXIST.".
019300     03  FILLER                  PIC X(42) VALUE SPACES.
019400*
019500 01  WS-PAGE-BAD-LINE.
019600     03  FILLER                  PIC X(48)
019700                                 VALUE "PAGE NUMBER MUST BE GREATER THAN OR EQUAL TO 1!".
019800     03  FILLER                  PIC X(32) VALUE SPACES.
019900*
020000 01  WS-PAGE-EMPTY-LINE.
020100     03  FILLER                  PIC X(41)
020200                                 VALUE "PAGE INDEX CONTAINS NO EMPLOYEE RECORDS!".
020300     03  FILLER                  PIC X(39) VALUE SPACES.
020400*
020500 01  WS-TOTAL-LINE.
020600     03  FILLER                  PIC X(26)
020700                                 VALUE "RECORDS PRINTED THIS PAGE:".
020800     03  WS-TOT-PRT-CNT          PIC ZZ9.
020900     03  FILLER                  PIC X(51) VALUE SPACES.
021000*
021100 PROCEDURE DIVISION.
021200*===================
021300*
021400 AA000-MAIN               SECTION.
021500*********************************
021600*
021700     MOVE     ZERO     TO  WS-EMP-TABLE-CNT.
021800     PERFORM  AA010-OPEN-FILES.
021900     PERFORM  AA015-LOAD-EMPLOYEE-TABLE  THRU  AA015-EXIT.
022000     PERFORM  AA020-PROCESS-REQUESTS     THRU  AA020-EXIT.
022100     PERFORM  AA090-CLOSE-FILES.
022200     GOBACK.
022300*
022400 AA000-EXIT.  EXIT SECTION.
022500*
022600 AA010-OPEN-FILES        SECTION.
022700*********************************
022800*
022900     OPEN     INPUT   EMPLOYEE-FILE.
023000     OPEN     INPUT   DEPARTMENT-FILE.
023100     OPEN     INPUT   DEPT-EMP-FILE.
023200     OPEN     INPUT   DEPT-PAGE-FILE.
023300     OPEN     OUTPUT  PRINT-FILE.
023400     IF       WS-EMP-STATUS    NOT =  "00"  OR
023500              WS-DEPT-STATUS   NOT =  "00"  OR
023600              WS-DEA-STATUS    NOT =  "00"  OR
023700              WS-DPQ-STATUS    NOT =  "00"  OR
023800              WS-PRINT-STATUS  NOT =  "00"
023900              DISPLAY  "PY201 CANNOT OPEN ONE OR MORE REQUIRED FILES"
024000              MOVE     16  TO  RETURN-CODE
024100              GOBACK.
024200*
024300 AA010-EXIT.  EXIT SECTION.
024400*
024500*    *************************************************
024600*    LOAD THE EMPLOYEE MASTER INTO A WORKING STORAGE   *
024700*    TABLE SO THE ROSTER BUILD CAN JOIN TO IT WITHOUT  *
024800*    RE-READING THE FILE FOR EVERY DEPT-EMP ROW.       *
024900*    *************************************************
025000*
025100 AA015-LOAD-EMPLOYEE-TABLE SECTION.
025200*********************************
025300*
025400     PERFORM  AA016-READ-EMPLOYEE.
025410*
025420 AA015-LOOP.
025430     IF       WS-88-EMP-EOF
025440              GO TO  AA015-DONE.
025600     ADD      1  TO  WS-EMP-TABLE-CNT.
025700     SET      ETB-IDX  TO  WS-EMP-TABLE-CNT.
025800     MOVE     EMP-NO          TO  ETB-EMP-NO (ETB-IDX).
025900     MOVE     EMP-HIRE-DATE   TO  ETB-HIRE-DATE (ETB-IDX).
026000     MOVE     EMP-FIRST-NAME  TO  ETB-FIRST-NAME (ETB-IDX).
026100     MOVE     EMP-LAST-NAME   TO  ETB-LAST-NAME (ETB-IDX).
026200     PERFORM  AA016-READ-EMPLOYEE.
026250     GO TO    AA015-LOOP.
026300*
026350 AA015-DONE.
026400*
026500     CLOSE    EMPLOYEE-FILE.
026600*
026700 AA015-EXIT.  EXIT.
026800*
026900 AA016-READ-EMPLOYEE     SECTION.
027000*********************************
027100*
027200     READ     EMPLOYEE-FILE
027300              AT END  MOVE  "Y"  TO  WS-EMP-EOF-SW.
027400*
027500 AA016-EXIT.  EXIT SECTION.
027600*
027700 AA020-PROCESS-REQUESTS  SECTION.
027800*********************************
027900*
028000     PERFORM  AA022-READ-DEPT-PAGE-REQUEST.
028010*
028020 AA020-LOOP.
028030     IF       WS-88-DPQ-EOF
028040              GO TO  AA020-DONE.
028200     PERFORM  AA025-EDIT-AND-REPORT  THRU  AA025-EXIT.
028300     PERFORM  AA022-READ-DEPT-PAGE-REQUEST.
028350     GO TO    AA020-LOOP.
028400*
028450 AA020-DONE.
028500*
028600 AA020-EXIT.  EXIT.
028700*
028800 AA022-READ-DEPT-PAGE-REQUEST SECTION.
028900*********************************
029000*
029100     READ     DEPT-PAGE-FILE
029200              AT END  MOVE  "Y"  TO  WS-DPQ-EOF-SW.
029300*
029400 AA022-EXIT.  EXIT SECTION.
029500*
029600 AA025-EDIT-AND-REPORT   SECTION.
029700*********************************
029800*
029900     IF       DPQ-PAGE-NO  <  1
030000              WRITE    PRINT-RECORD  FROM  WS-PAGE-BAD-LINE
030100              GO TO    AA025-EXIT.
030200*
030300     PERFORM  AA030-FIND-DEPARTMENT  THRU  AA030-EXIT.
030400     IF       NOT WS-88-DEPT-FOUND
030500              MOVE     DPQ-DEPT-NO  TO  WS-DB-DEPT-NO
030600              WRITE    PRINT-RECORD  FROM  WS-DEPT-BAD-LINE
030700              GO TO    AA025-EXIT.
030800*
030900     PERFORM  AA040-BUILD-ROSTER      THRU  AA040-EXIT.
031000     PERFORM  AA050-SORT-ROSTER       THRU  AA050-EXIT.
031100     PERFORM  AA060-PRINT-PAGE        THRU  AA060-EXIT.
031200*
031300 AA025-EXIT.  EXIT SECTION.
031400*
031500*    *************************************************
031600*    CHECK THE DEPARTMENT EXISTS - THE DEPARTMENT      *
031700*    FILE IS SMALL SO IT IS RESCANNED FROM THE TOP     *
031800*    FOR EVERY REQUEST.                                *
031900*    *************************************************
032000*
032100 AA030-FIND-DEPARTMENT   SECTION.
032200*********************************
032300*
032400     MOVE     "N"  TO  WS-DEPT-FOUND-SW.
032500     CLOSE    DEPARTMENT-FILE.
032600     OPEN     INPUT  DEPARTMENT-FILE.
032700     MOVE     "00"  TO  WS-DEPT-STATUS.
032800     PERFORM  AA031-READ-DEPARTMENT.
032810*
032820 AA030-LOOP.
032830     IF       WS-88-DEPT-FOUND  OR  WS-DEPT-STATUS = "10"
032840              GO TO  AA030-EXIT.
033000     IF     DEP-NO  =  DPQ-DEPT-NO
033100            MOVE  "Y"  TO  WS-DEPT-FOUND-SW
033200     ELSE
033300            PERFORM  AA031-READ-DEPARTMENT
033400     END-IF.
033450     GO TO    AA030-LOOP.
033600*
033700 AA030-EXIT.  EXIT SECTION.
033800*
033900 AA031-READ-DEPARTMENT   SECTION.
034000*********************************
034100*
034200     READ     DEPARTMENT-FILE
034300              AT END  MOVE  "10"  TO  WS-DEPT-STATUS.
034400*
034500 AA031-EXIT.  EXIT SECTION.
034600*
034700*    *************************************************
034800*    SCAN DEPT-EMP FROM THE TOP FOR EVERY ROW BELONGING*
034900*    TO THE REQUESTED DEPARTMENT (ANY FROM/TO DATES),  *
035000*    JOIN TO THE EMPLOYEE TABLE AND COLLECT THE ROSTER *
035100*    ENTRY.                                            *
035200*    *************************************************
035300*
035400 AA040-BUILD-ROSTER      SECTION.
035500*********************************
035600*
035700     MOVE     ZERO  TO  ROS-ENTRY-CNT.
035800     CLOSE    DEPT-EMP-FILE.
035900     OPEN     INPUT  DEPT-EMP-FILE.
036000     MOVE     "N"  TO  WS-DEA-EOF-SW.
036100     PERFORM  AA041-READ-DEPT-EMP.
036110*
036120 AA040-LOOP.
036130     IF       WS-88-DEA-EOF
036140              GO TO  AA040-DONE.
036300     IF     DEA-DEPT-NO  =  DPQ-DEPT-NO
036400            PERFORM  AA045-JOIN-EMPLOYEE  THRU  AA045-EXIT
036500     END-IF.
036600     PERFORM  AA041-READ-DEPT-EMP.
036650     GO TO    AA040-LOOP.
036700*
036750 AA040-DONE.
036800*
036900 AA040-EXIT.  EXIT SECTION.
037000*
037100 AA041-READ-DEPT-EMP     SECTION.
037200*********************************
037300*
037400     READ     DEPT-EMP-FILE
037500              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
037600*
037700 AA041-EXIT.  EXIT SECTION.
037800*
037900 AA045-JOIN-EMPLOYEE     SECTION.
038000*********************************
038100*
038200     SET      ETB-IDX  TO  1.
038300     SEARCH   ALL  ETB-ENTRY
038400              AT END
038500                   GO TO AA045-EXIT
038600              WHEN  ETB-EMP-NO (ETB-IDX)  =  DEA-EMP-NO
038700                   CONTINUE.
038800*
038900     IF       ROS-ENTRY-CNT  >=  2000
039000              GO TO AA045-EXIT.
039100*
039200     ADD      1  TO  ROS-ENTRY-CNT.
039300     SET      ROS-IDX  TO  ROS-ENTRY-CNT.
039400     MOVE     ETB-EMP-NO (ETB-IDX)       TO  ROS-EMP-NO (ROS-IDX).
039500     MOVE     ETB-HIRE-DATE (ETB-IDX)    TO  ROS-HIRE-DATE (ROS-IDX).
039600     MOVE     ETB-FIRST-NAME (ETB-IDX)   TO  ROS-FIRST-NAME (ROS-IDX).
039700     MOVE     ETB-LAST-NAME (ETB-IDX)    TO  ROS-LAST-NAME (ROS-IDX).
039800*
039900 AA045-EXIT.  EXIT SECTION.
040000*
040100*    *************************************************
040200*    SORT THE ROSTER TABLE ASCENDING BY EMP-NO USING   *
040300*    A STRAIGHT BUBBLE SORT - THE TABLE IS SMALL (ONE  *
040400*    DEPARTMENT'S WORTH OF STAFF) SO THIS IS ADEQUATE. *
040500*    *************************************************
040600*
040700 AA050-SORT-ROSTER       SECTION.
040800*********************************
040900*
041000     MOVE     "Y"  TO  WS-SWAP-MADE-SW.
041010*
041020 AA050-LOOP.
041030     IF       NOT WS-88-SWAP-MADE
041040              GO TO  AA050-DONE.
041200     MOVE     "N"  TO  WS-SWAP-MADE-SW.
041300     IF       ROS-ENTRY-CNT  >  1
041400              PERFORM  AA051-BUBBLE-PASS  THRU  AA051-EXIT
041500                     VARYING  EX  FROM  1  BY  1
041600                     UNTIL    EX  >  ROS-ENTRY-CNT  -  1
041700     END-IF.
041750     GO TO    AA050-LOOP.
041800*
041850 AA050-DONE.
041900*
042000 AA050-EXIT.  EXIT.
042100*
042200 AA051-BUBBLE-PASS       SECTION.
042300*********************************
042400*
042500     SET      ROS-IDX  TO  EX.
042600     COMPUTE  EY  =  EX  +  1.
042700     IF       ROS-EMP-NO (EX)  >  ROS-EMP-NO (EY)
042800              MOVE     ROS-EMP-NO (EX)      TO  SWP-EMP-NO
042900              MOVE     ROS-HIRE-DATE (EX)   TO  SWP-HIRE-DATE
043000              MOVE     ROS-FIRST-NAME (EX)  TO  SWP-FIRST-NAME
043100              MOVE     ROS-LAST-NAME (EX)   TO  SWP-LAST-NAME
043200              MOVE     ROS-EMP-NO (EY)      TO  ROS-EMP-NO (EX)
043300              MOVE     ROS-HIRE-DATE (EY)   TO  ROS-HIRE-DATE (EX)
043400              MOVE     ROS-FIRST-NAME (EY)  TO  ROS-FIRST-NAME (EX)
043500              MOVE     ROS-LAST-NAME (EY)   TO  ROS-LAST-NAME (EX)
043600              MOVE     SWP-EMP-NO           TO  ROS-EMP-NO (EY)
043700              MOVE     SWP-HIRE-DATE        TO  ROS-HIRE-DATE (EY)
043800              MOVE     SWP-FIRST-NAME       TO  ROS-FIRST-NAME (EY)
043900              MOVE     SWP-LAST-NAME        TO  ROS-LAST-NAME (EY)
044000              MOVE     "Y"                  TO  WS-SWAP-MADE-SW
044100     END-IF.
044200*
044300 AA051-EXIT.  EXIT SECTION.
044400*
044500*    *************************************************
044600*    PRINT THE HEADING, THE REQUESTED SLICE OF 20      *
044700*    RECORDS, AND THE PER-PAGE COUNT FOOTING - OR THE  *
044800*    "NO RECORDS" MESSAGE IF THE SLICE IS EMPTY.       *
044900*    *************************************************
045000*
045100 AA060-PRINT-PAGE        SECTION.
045200*********************************
045300*
045400     COMPUTE  WS-PAGE-START  =  (DPQ-PAGE-NO  -  1)  *  20  +  1.
045500     COMPUTE  WS-PAGE-END    =  DPQ-PAGE-NO  *  20.
045600     MOVE     ZERO  TO  WS-PAGE-PRINTED.
045700*
045800     IF       WS-PAGE-START  >  ROS-ENTRY-CNT
045900              WRITE  PRINT-RECORD  FROM  WS-PAGE-EMPTY-LINE
046000              GO TO  AA060-EXIT.
046100*
046200     IF       WS-PAGE-END  >  ROS-ENTRY-CNT
046300              MOVE   ROS-ENTRY-CNT  TO  WS-PAGE-END.
046400*
046500     MOVE     DPQ-DEPT-NO    TO  WS-HD-DEPT-NO.
046600     MOVE     DPQ-PAGE-NO    TO  WS-HD-PAGE-NO.
046700     WRITE    PRINT-RECORD  FROM  WS-HEAD-LINE-X.
046800*
046900     PERFORM  AA065-PRINT-DETAIL  THRU  AA065-EXIT
047000              VARYING  EX  FROM  WS-PAGE-START  BY  1
047100              UNTIL    EX  >  WS-PAGE-END.
047200*
047300     MOVE     WS-PAGE-PRINTED  TO  WS-TOT-PRT-CNT.
047400     WRITE    PRINT-RECORD  FROM  WS-TOTAL-LINE.
047500*
047600 AA060-EXIT.  EXIT SECTION.
047700*
047800 AA065-PRINT-DETAIL      SECTION.
047900*********************************
048000*
048100     SET      ROS-IDX  TO  EX.
048200     MOVE     ROS-EMP-NO (ROS-IDX)       TO  WS-DT-EMP-NO.
048300     MOVE     ROS-HIRE-DATE (ROS-IDX)    TO  WS-DATE-BIN.
048400     MOVE     WS-DATE-CCYY               TO  ROS-PRT-CCYY.
048500     MOVE     WS-DATE-MM                 TO  ROS-PRT-MM.
048600     MOVE     WS-DATE-DD                 TO  ROS-PRT-DD.
048700     MOVE     ROS-PRT-HIRE-DATE          TO  WS-DT-HIRE-DATE.
048800     MOVE     ROS-FIRST-NAME (ROS-IDX)   TO  WS-DT-FIRST-NAME.
048900     MOVE     ROS-LAST-NAME (ROS-IDX)    TO  WS-DT-LAST-NAME.
049000     WRITE    PRINT-RECORD  FROM  WS-DETAIL-LINE-X.
049100     ADD      1  TO  WS-PAGE-PRINTED.
049200*
049300 AA065-EXIT.  EXIT SECTION.
049400*
049500 AA090-CLOSE-FILES       SECTION.
049600*********************************
049700*
049800     CLOSE    DEPT-EMP-FILE
049900              DEPT-PAGE-FILE
050000              PRINT-FILE.
050100     IF       WS-DEPT-STATUS  =  "00"
050200              CLOSE  DEPARTMENT-FILE.
050300*
050400 AA090-EXIT.  EXIT SECTION.
