000100*    ****************************************************************
000200*                                                                   *
000300*                     D E P A R T M E N T   L I S T I N G            *
000400*                                                                   *
000500*    ****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.       PY010.
001100     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001200     INSTALLATION.     APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.     02/02/2026.
001400     DATE-COMPILED.
001500     SECURITY.         COPYRIGHT (C) 2025-2026 & LATER, VINCENT
001600*                      BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001700*                      GENERAL PUBLIC LICENSE.  SEE THE FILE
001800*                      COPYING FOR DETAILS.
001900*
002000*    REMARKS.          DEPARTMENT LISTING.
002100*                      READS THE DEPARTMENT FILE START TO END AND
002200*                      WRITES ONE LINE PER RECORD TO THE PRINT
002300*                      FILE - NO FILTERING, NO COMPUTATION, NO
002400*                      TOTALS.
002500*
002600*                      SEMI-SOURCED FROM AN EARLIER APPLEWOOD
002650*                      PRINT UTILITY.
002700*
002800*    VERSION.          SEE PROG-NAME IN WS.
002900*
003000*    CALLED MODULES.   NONE.
003100*
003200*    FILES USED.
003300*                      DEPARTMENT-FILE.  INPUT.
003400*                      PRINT-FILE.       OUTPUT.
003500*
003600* CHANGES:
003700* 02/02/2026 VBC - 1.0.00 CREATED - STARTED CODING FROM AN EARLIER
003650*                         APPLEWOOD PRINT UTILITY.
003800* 02/02/2026 VBC          COMPLETED.
003900* 24/11/2025 VBC - 2.0.00 RE-TASKED FOR THE HR MODULE, SEE
004000*                         NE-HR-0048.  DROPPED THE REPORT WRITER
004100*                         RAIL AND SCREEN SIZING - THIS LISTING
004200*                         HAS NO PAGES, NO HEADINGS, NO CONTROL
004300*                         BREAKS.
004400*
004500*    *************************************************************************
004600* COPYRIGHT NOTICE.
004700* ****************
004800*
004900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
005000*
005100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005300*
005400* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
005500* UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
005600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED
005700* FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
005800* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
005900*
006000*    *************************************************************************
006100*
006200 ENVIRONMENT             DIVISION.
006300*================================
006400*
006500     COPY  "envdiv.cob".
006600     INPUT-OUTPUT            SECTION.
006700*------------------------------
006800     FILE-CONTROL.
006900         SELECT  DEPARTMENT-FILE  ASSIGN       "DEPARTMENT"
007000                 ORGANIZATION     LINE SEQUENTIAL
007100                 STATUS           WS-DEPT-STATUS.
007200*
007300         SELECT  PRINT-FILE       ASSIGN       "PRINTOUT"
007400                 ORGANIZATION     LINE SEQUENTIAL
007500                 STATUS           WS-PRINT-STATUS.
007600*
007700 DATA                    DIVISION.
007800*================================
007900 FILE                    SECTION.
008000*
008100 FD  DEPARTMENT-FILE.
008200     COPY  "wspydept.cob".
008300*
008400 FD  PRINT-FILE.
008500 01  PRINT-RECORD                PIC X(80).
008600*
008700 WORKING-STORAGE SECTION.
008800*----------------------
008900*
009000 77  PROG-NAME                   PIC X(17) VALUE "PY010   (2.0.00)".
009100*
009200 01  WS-DATA.
009300     03  WS-DEPT-STATUS          PIC XX.
009400     03  WS-PRINT-STATUS         PIC XX.
009500     03  WS-REC-CNT              PIC 9(4)  COMP.
009600     03  WS-EOF-SW               PIC X     VALUE "N".
009700         88  WS-88-EOF                  VALUE "Y".
009750     03  FILLER                  PIC X(2)  VALUE SPACES.
009800*
009900 01  WS-PRINT-LINE.
010000     03  WS-PRT-DEPT-NO          PIC X(4).
010100     03  FILLER                  PIC X(4)  VALUE SPACES.
010200     03  WS-PRT-DEPT-NAME        PIC X(40).
010300     03  FILLER                  PIC X(32) VALUE SPACES.
010400 01  WS-PRINT-LINE-X REDEFINES WS-PRINT-LINE
010500                             PIC X(80).
010550*
010560 01  WS-DEPT-NO-SAVE             PIC X(4)  VALUE SPACES.
010570 01  WS-DEPT-NO-SAVE-R REDEFINES WS-DEPT-NO-SAVE.
010580     03  WS-DEPT-NO-CHAR         PIC X     OCCURS 4  INDEXED BY DX.
010600*
010700 01  WS-TOTAL-LINE.
010800     03  FILLER                  PIC X(26)
010900                                 VALUE "TOTAL DEPARTMENT RECORDS :".
011000     03  WS-TOT-REC-CNT          PIC ZZZ9.
011100     03  FILLER                  PIC X(50) VALUE SPACES.
011150 01  WS-TOTAL-LINE-X REDEFINES WS-TOTAL-LINE
011160                             PIC X(80).
011200*
011300 PROCEDURE DIVISION.
011400*===================
011500*
011600 AA000-MAIN               SECTION.
011700*********************************
011800*
011900     MOVE     ZERO     TO  WS-REC-CNT.
012000     PERFORM  AA010-OPEN-FILES.
012100     PERFORM  AA050-LIST-DEPARTMENTS  THRU  AA050-EXIT.
012200     PERFORM  AA090-CLOSE-FILES.
012300     GOBACK.
012400*
012500 AA000-EXIT.  EXIT SECTION.
012600*
012700 AA010-OPEN-FILES        SECTION.
012800*********************************
012900*
013000     OPEN     INPUT   DEPARTMENT-FILE.
013100     IF       WS-DEPT-STATUS  NOT =  "00"
013200              DISPLAY  "PY101 CANNOT OPEN DEPARTMENT FILE, STATUS = "
013300                       WS-DEPT-STATUS
013400              MOVE     16  TO  RETURN-CODE
013500              GOBACK.
013600*
013700     OPEN     OUTPUT  PRINT-FILE.
013800     IF       WS-PRINT-STATUS  NOT =  "00"
013900              DISPLAY  "PY102 CANNOT OPEN PRINT FILE, STATUS = "
014000                       WS-PRINT-STATUS
014100              CLOSE    DEPARTMENT-FILE
014200              MOVE     16  TO  RETURN-CODE
014300              GOBACK.
014400*
014500 AA010-EXIT.  EXIT SECTION.
014600*
014700 AA050-LIST-DEPARTMENTS  SECTION.
014800*********************************
014900*
015000     PERFORM  AA060-READ-DEPARTMENT.
015010*
015020 AA050-LOOP.
015030     IF       WS-88-EOF
015040              GO TO  AA050-DONE.
015100     MOVE     SPACES            TO  WS-PRINT-LINE.
015200     MOVE     DEP-NO            TO  WS-PRT-DEPT-NO.
015300     MOVE     DEP-NAME          TO  WS-PRT-DEPT-NAME.
015400     WRITE    PRINT-RECORD      FROM  WS-PRINT-LINE-X.
015500     ADD      1  TO  WS-REC-CNT.
015600     PERFORM  AA060-READ-DEPARTMENT.
015700     GO TO    AA050-LOOP.
015800*
015900 AA050-DONE.
016000     MOVE     WS-REC-CNT  TO  WS-TOT-REC-CNT.
016100     WRITE    PRINT-RECORD  FROM  WS-TOTAL-LINE.
016200*
016300 AA050-EXIT.  EXIT.
016400*
016500 AA060-READ-DEPARTMENT   SECTION.
016600*********************************
016700*
016800     READ     DEPARTMENT-FILE
016900              AT END  MOVE  "Y"  TO  WS-EOF-SW.
017000*
017100 AA060-EXIT.  EXIT SECTION.
017200*
017300 AA090-CLOSE-FILES       SECTION.
017400*********************************
017500*
017600     CLOSE    DEPARTMENT-FILE
017700              PRINT-FILE.
017800*
017900 AA090-EXIT.  EXIT SECTION.
