000100*    ****************************************************************
000200*                                                                   *
000300*             E M P L O Y E E   R E C O R D   R E T R I E V A L      *
000400*                                                                   *
000500*    ****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.       PY015.
001100     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001200     INSTALLATION.     APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.     19/10/2025.
001400     DATE-COMPILED.
001500     SECURITY.         COPYRIGHT (C) 2025-2026 & LATER, VINCENT
001600*                      BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001700*                      GENERAL PUBLIC LICENSE.  SEE THE FILE
001800*                      COPYING FOR DETAILS.
001900*
002000*    REMARKS.          EMPLOYEE RECORD RETRIEVAL.
002100*                      FOR EACH EMP-NO ON THE LOOKUP FILE, FIND
002200*                      THE EMPLOYEE MASTER ROW AND PRINT IT
002300*                      TOGETHER WITH THAT EMPLOYEE'S SALARY,
002400*                      TITLE, DEPARTMENT-ASSIGNMENT AND MANAGER
002500*                      HISTORY ROWS.  NOT-FOUND IS REPORTED ON
002600*                      ITS OWN LINE.
002700*
002800*    VERSION.          SEE PROG-NAME IN WS.
002900*
003000*    CALLED MODULES.   NONE.
003100*
003200*    FILES USED.
003300*                      EMPLOYEE-FILE.     INPUT.
003400*                      SALARY-FILE.       INPUT.
003500*                      TITLE-FILE.        INPUT.
003600*                      DEPT-EMP-FILE.     INPUT.
003700*                      DEPT-MGR-FILE.     INPUT.
003800*                      EMP-LOOKUP-FILE.   INPUT.
003900*                      PRINT-FILE.        OUTPUT.
004000*
004100* CHANGES:
004200* 19/10/2025 VBC - 1.0.00 CREATED - STARTED CODING FROM AN EARLIER
004300*                         APPLEWOOD SEQUENTIAL-MERGE UTILITY.
004400* 25/11/2025 VBC - 2.0.00 RE-TASKED FOR THE HR MODULE, SEE
004500*                         NE-HR-0049.  DROPPED THE INCLUDE-FILE
004600*                         SOURCE-MERGE LOGIC, KEPT THE OPEN /
004700*                         FILE-STATUS-CHECK / READ-LOOP SHAPE.
004800*                         EMPLOYEE MASTER NOW LOADED TO A WORKING
004900*                         STORAGE TABLE AND SEARCHED WITH SEARCH
005000*                         ALL, SINCE THE FILE IS ALREADY IN
005100*                         EMP-NO ORDER.
005200* 26/11/2025 VBC -        ADDED THE HISTORY-FILE RESCANS AND THE
005300*                         CLOSING TOTAL LINE.
005400*
005500*    *************************************************************************
005600* COPYRIGHT NOTICE.
005700* ****************
005800*
005900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
006000*
006100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
006300*
006400* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
006500* UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
006600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED
006700* FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
006800* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
006900*
007000*    *************************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*================================
007400*
007500     COPY  "envdiv.cob".
007600     INPUT-OUTPUT            SECTION.
007700*------------------------------
007800     FILE-CONTROL.
007900         SELECT  EMPLOYEE-FILE   ASSIGN       "EMPLOYEE"
008000                 ORGANIZATION    LINE SEQUENTIAL
008100                 STATUS          WS-EMP-STATUS.
008200*
008300         SELECT  SALARY-FILE     ASSIGN       "SALARY"
008400                 ORGANIZATION    LINE SEQUENTIAL
008500                 STATUS          WS-SAL-STATUS.
008600*
008700         SELECT  TITLE-FILE      ASSIGN       "TITLE"
008800                 ORGANIZATION    LINE SEQUENTIAL
008900                 STATUS          WS-TIT-STATUS.
009000*
009100         SELECT  DEPT-EMP-FILE   ASSIGN       "DEPTEMP"
009200                 ORGANIZATION    LINE SEQUENTIAL
009300                 STATUS          WS-DEA-STATUS.
009400*
009500         SELECT  DEPT-MGR-FILE   ASSIGN       "DEPTMGR"
009600                 ORGANIZATION    LINE SEQUENTIAL
009700                 STATUS          WS-DMG-STATUS.
009800*
009900         SELECT  EMP-LOOKUP-FILE ASSIGN       "EMPLOOKUP"
010000                 ORGANIZATION    LINE SEQUENTIAL
010100                 STATUS          WS-ELK-STATUS.
010200*
010300         SELECT  PRINT-FILE      ASSIGN       "PRINTOUT"
010400                 ORGANIZATION    LINE SEQUENTIAL
010500                 STATUS          WS-PRINT-STATUS.
010600*
010700 DATA                    DIVISION.
010800*================================
010900 FILE                    SECTION.
011000*
011100 FD  EMPLOYEE-FILE.
011200     COPY  "wspyemp.cob".
011300*
011400 FD  SALARY-FILE.
011500     COPY  "wspysal.cob".
011600*
011700 FD  TITLE-FILE.
011800     COPY  "wspytitl.cob".
011900*
012000 FD  DEPT-EMP-FILE.
012100     COPY  "wspydeas.cob".
012200*
012300 FD  DEPT-MGR-FILE.
012400     COPY  "wspydmgr.cob".
012500*
012600 FD  EMP-LOOKUP-FILE.
012700     COPY  "wsemplk.cob".
012800*
012900 FD  PRINT-FILE.
013000 01  PRINT-RECORD                PIC X(80).
013100*
013200 WORKING-STORAGE SECTION.
013300*----------------------
013400*
013500 77  PROG-NAME                   PIC X(17) VALUE "PY015   (2.0.00)".
013600*
013700 01  WS-DATA.
013800     03  WS-EMP-STATUS           PIC XX.
013900     03  WS-SAL-STATUS           PIC XX.
014000     03  WS-TIT-STATUS           PIC XX.
014100     03  WS-DEA-STATUS           PIC XX.
014200     03  WS-DMG-STATUS           PIC XX.
014300     03  WS-ELK-STATUS           PIC XX.
014400     03  WS-PRINT-STATUS         PIC XX.
014500     03  WS-EMP-EOF-SW           PIC X     VALUE "N".
014600         88  WS-88-EMP-EOF              VALUE "Y".
014700     03  WS-ELK-EOF-SW           PIC X     VALUE "N".
014800         88  WS-88-ELK-EOF              VALUE "Y".
014900     03  WS-SAL-EOF-SW           PIC X     VALUE "N".
015000         88  WS-88-SAL-EOF              VALUE "Y".
015100     03  WS-TIT-EOF-SW           PIC X     VALUE "N".
015200         88  WS-88-TIT-EOF              VALUE "Y".
015300     03  WS-DEA-EOF-SW           PIC X     VALUE "N".
015400         88  WS-88-DEA-EOF              VALUE "Y".
015500     03  WS-DMG-EOF-SW           PIC X     VALUE "N".
015600         88  WS-88-DMG-EOF              VALUE "Y".
015700     03  WS-FOUND-SW             PIC X     VALUE "N".
015800         88  WS-88-FOUND                VALUE "Y".
015900     03  WS-EMP-TABLE-CNT        PIC 9(5)  COMP.
016000     03  WS-REQ-CNT              PIC 9(5)  COMP.
016100     03  EX                      PIC 9(5)  COMP.
016150     03  FILLER                  PIC X(2)  VALUE SPACES.
016200*
016300 01  WS-EMP-TABLE.
016400     03  ETB-ENTRY               OCCURS 1 TO 20000 TIMES
016500                                 DEPENDING ON WS-EMP-TABLE-CNT
016600                                 ASCENDING KEY IS ETB-EMP-NO
016700                                 INDEXED BY ETB-IDX.
016800         05  ETB-EMP-NO          PIC 9(6).
016900         05  ETB-BIRTH-DATE      PIC 9(8).
017000         05  ETB-FIRST-NAME      PIC X(14).
017100         05  ETB-LAST-NAME       PIC X(16).
017200         05  ETB-GENDER          PIC X(1).
017300         05  ETB-HIRE-DATE       PIC 9(8).
017350         05  FILLER              PIC X(1).
017400*
017500 01  WS-FOUND-EMP-NO             PIC 9(6).
017600*
017700 01  WS-DATE-FMT-WORK.
017800     03  WS-DATE-BIN             PIC 9(8).
017900     03  WS-DATE-BIN-R  REDEFINES WS-DATE-BIN.
018000         05  WS-DATE-CCYY        PIC 9(4).
018100         05  WS-DATE-MM          PIC 9(2).
018200         05  WS-DATE-DD          PIC 9(2).
018250     03  FILLER                  PIC X(2).
018300 01  WS-DATE-TEXT.
018400     03  WS-DATE-TXT-CCYY        PIC 9(4).
018500     03  FILLER                  PIC X     VALUE "-".
018600     03  WS-DATE-TXT-MM          PIC 9(2).
018700     03  FILLER                  PIC X     VALUE "-".
018800     03  WS-DATE-TXT-DD          PIC 9(2).
018900*
019000 01  WS-EMP-LINE.
019100     03  FILLER                  PIC X(10) VALUE "EMPLOYEE  ".
019200     03  WS-EL-EMP-NO            PIC 9(6).
019300     03  FILLER                  PIC X(2)  VALUE SPACES.
019400     03  WS-EL-FIRST-NAME        PIC X(14).
019500     03  WS-EL-LAST-NAME         PIC X(16).
019600     03  WS-EL-GENDER            PIC X(1).
019700     03  FILLER                  PIC X(1)  VALUE SPACES.
019800     03  WS-EL-BIRTH-DATE        PIC X(10).
019900     03  FILLER                  PIC X(1)  VALUE SPACES.
020000     03  WS-EL-HIRE-DATE         PIC X(10).
020100     03  FILLER                  PIC X(8)  VALUE SPACES.
020200 01  WS-EMP-LINE-X REDEFINES WS-EMP-LINE
020300                             PIC X(80).
020400*
020500 01  WS-HIST-LINE.
020600     03  WS-HL-TAG               PIC X(9).
020700     03  WS-HL-EMP-NO            PIC 9(6).
020800     03  FILLER                  PIC X(1)  VALUE SPACES.
020900     03  WS-HL-DETAIL            PIC X(50).
021000     03  WS-HL-FROM              PIC X(10).
021100     03  FILLER                  PIC X(1)  VALUE SPACES.
021200     03  WS-HL-TO                PIC X(10).
021300     03  FILLER                  PIC X(3)  VALUE SPACES.
021400 01  WS-HIST-LINE-X REDEFINES WS-HIST-LINE
021500                             PIC X(80).
021600*
021700 01  WS-NOT-FOUND-LINE.
021800     03  WS-NF-EMP-NO            PIC 9(6).
021900     03  FILLER                  PIC X(2)  VALUE SPACES.
022000     03  FILLER                  PIC X(37)
022100                                 VALUE "REQUESTED EMPLOYEE RECORD NOT FOUND".
022200     03  FILLER                  PIC X(35) VALUE SPACES.
022300*
022400 01  WS-TOTAL-LINE.
022500     03  FILLER                  PIC X(27)
022600                                 VALUE "TOTAL LOOKUP REQUESTS READ:".
022700     03  WS-TOT-REQ-CNT          PIC ZZZZ9.
022800     03  FILLER                  PIC X(48) VALUE SPACES.
022900*
023000 PROCEDURE DIVISION.
023100*===================
023200*
023300 AA000-MAIN               SECTION.
023400*********************************
023500*
023600     MOVE     ZERO     TO  WS-EMP-TABLE-CNT  WS-REQ-CNT.
023700     PERFORM  AA010-OPEN-FILES.
023800     PERFORM  AA015-LOAD-EMPLOYEE-TABLE  THRU  AA015-EXIT.
023900     PERFORM  AA020-PROCESS-REQUESTS     THRU  AA020-EXIT.
024000     PERFORM  AA090-CLOSE-FILES.
024100     GOBACK.
024200*
024300 AA000-EXIT.  EXIT SECTION.
024400*
024500 AA010-OPEN-FILES        SECTION.
024600*********************************
024700*
024800     OPEN     INPUT   EMPLOYEE-FILE.
024900     OPEN     INPUT   SALARY-FILE.
025000     OPEN     INPUT   TITLE-FILE.
025100     OPEN     INPUT   DEPT-EMP-FILE.
025200     OPEN     INPUT   DEPT-MGR-FILE.
025300     OPEN     INPUT   EMP-LOOKUP-FILE.
025400     OPEN     OUTPUT  PRINT-FILE.
025500     IF       WS-EMP-STATUS    NOT =  "00"  OR
025600              WS-SAL-STATUS    NOT =  "00"  OR
025700              WS-TIT-STATUS    NOT =  "00"  OR
025800              WS-DEA-STATUS    NOT =  "00"  OR
025900              WS-DMG-STATUS    NOT =  "00"  OR
026000              WS-ELK-STATUS    NOT =  "00"  OR
026100              WS-PRINT-STATUS  NOT =  "00"
026200              DISPLAY  "PY151 CANNOT OPEN ONE OR MORE REQUIRED FILES"
026300              MOVE     16  TO  RETURN-CODE
026400              GOBACK.
026500*
026600 AA010-EXIT.  EXIT SECTION.
026700*
026800*    *************************************************
026900*    LOAD THE EMPLOYEE MASTER INTO A WORKING STORAGE   *
027000*    TABLE - THE FILE IS ALREADY IN EMP-NO ORDER SO    *
027100*    THE TABLE CAN BE SEARCHED WITH SEARCH ALL.        *
027200*    *************************************************
027300*
027400 AA015-LOAD-EMPLOYEE-TABLE SECTION.
027500*********************************
027600*
027700     PERFORM  AA016-READ-EMPLOYEE.
027710*
027720 AA015-LOOP.
027730     IF       WS-88-EMP-EOF
027740              GO TO  AA015-DONE.
027900     ADD      1  TO  WS-EMP-TABLE-CNT.
028000     SET      ETB-IDX  TO  WS-EMP-TABLE-CNT.
028100     MOVE     EMP-NO          TO  ETB-EMP-NO (ETB-IDX).
028200     MOVE     EMP-BIRTH-DATE  TO  ETB-BIRTH-DATE (ETB-IDX).
028300     MOVE     EMP-FIRST-NAME  TO  ETB-FIRST-NAME (ETB-IDX).
028400     MOVE     EMP-LAST-NAME   TO  ETB-LAST-NAME (ETB-IDX).
028500     MOVE     EMP-GENDER      TO  ETB-GENDER (ETB-IDX).
028600     MOVE     EMP-HIRE-DATE   TO  ETB-HIRE-DATE (ETB-IDX).
028700     PERFORM  AA016-READ-EMPLOYEE.
028750     GO TO    AA015-LOOP.
028800*
028850 AA015-DONE.
029000     CLOSE    EMPLOYEE-FILE.
029100*
029200 AA015-EXIT.  EXIT.
029300*
029400 AA016-READ-EMPLOYEE     SECTION.
029500*********************************
029600*
029700     READ     EMPLOYEE-FILE
029800              AT END  MOVE  "Y"  TO  WS-EMP-EOF-SW.
029900*
030000 AA016-EXIT.  EXIT SECTION.
030100*
030200 AA020-PROCESS-REQUESTS  SECTION.
030300*********************************
030400*
030500     PERFORM  AA022-READ-LOOKUP.
030510*
030520 AA020-LOOP.
030530     IF       WS-88-ELK-EOF
030540              GO TO  AA020-DONE.
030700     ADD      1  TO  WS-REQ-CNT.
030800     PERFORM  AA030-FIND-EMPLOYEE  THRU  AA030-EXIT.
030900     IF       WS-88-FOUND
031000              PERFORM  AA040-PRINT-EMPLOYEE  THRU  AA040-EXIT
031100     ELSE
031200              MOVE     ELK-EMP-NO  TO  WS-NF-EMP-NO
031300              WRITE    PRINT-RECORD  FROM  WS-NOT-FOUND-LINE
031400     END-IF.
031500     PERFORM  AA022-READ-LOOKUP.
031550     GO TO    AA020-LOOP.
031600*
031650 AA020-DONE.
031800     MOVE     WS-REQ-CNT  TO  WS-TOT-REQ-CNT.
031900     WRITE    PRINT-RECORD  FROM  WS-TOTAL-LINE.
032000*
032100 AA020-EXIT.  EXIT.
032200*
032300 AA022-READ-LOOKUP       SECTION.
032400*********************************
032500*
032600     READ     EMP-LOOKUP-FILE
032700              AT END  MOVE  "Y"  TO  WS-ELK-EOF-SW.
032800*
032900 AA022-EXIT.  EXIT SECTION.
033000*
033100*    *************************************************
033200*    SEARCH THE EMPLOYEE TABLE FOR THE REQUESTED       *
033300*    EMP-NO USING A BINARY SEARCH - THE TABLE IS IN    *
033400*    ASCENDING EMP-NO ORDER.                           *
033500*    *************************************************
033600*
033700 AA030-FIND-EMPLOYEE     SECTION.
033800*********************************
033900*
034000     MOVE     "N"  TO  WS-FOUND-SW.
034100     IF       WS-EMP-TABLE-CNT  =  ZERO
034200              GO TO  AA030-EXIT.
034300*
034400     SET      ETB-IDX  TO  1.
034500     SEARCH   ALL  ETB-ENTRY
034600              AT END
034700                   MOVE  "N"  TO  WS-FOUND-SW
034800              WHEN  ETB-EMP-NO (ETB-IDX)  =  ELK-EMP-NO
034900                   MOVE  "Y"  TO  WS-FOUND-SW.
035000*
035100 AA030-EXIT.  EXIT SECTION.
035200*
035300*    *************************************************
035400*    PRINT THE EMPLOYEE MASTER LINE, THEN RESCAN THE   *
035500*    FOUR HISTORY FILES FROM THE TOP FOR EVERY ROW     *
035600*    BELONGING TO THIS EMPLOYEE - NONE OF THE HISTORY  *
035700*    FILES ARE GROUPED BY EMP-NO SO A FULL RESCAN IS   *
035800*    MADE EACH TIME, AS THE OLD CIS SUITE DID WITH ITS *
035900*    TRANSACTION HISTORY FILES.                        *
036000*    *************************************************
036100*
036200 AA040-PRINT-EMPLOYEE    SECTION.
036300*********************************
036400*
036500     MOVE     ETB-EMP-NO (ETB-IDX)  TO  WS-FOUND-EMP-NO  WS-EL-EMP-NO.
036600     MOVE     ETB-FIRST-NAME (ETB-IDX)  TO  WS-EL-FIRST-NAME.
036700     MOVE     ETB-LAST-NAME (ETB-IDX)   TO  WS-EL-LAST-NAME.
036800     MOVE     ETB-GENDER (ETB-IDX)      TO  WS-EL-GENDER.
036900     MOVE     ETB-BIRTH-DATE (ETB-IDX)  TO  WS-DATE-BIN.
037000     PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT.
037100     MOVE     WS-DATE-TEXT              TO  WS-EL-BIRTH-DATE.
037200     MOVE     ETB-HIRE-DATE (ETB-IDX)   TO  WS-DATE-BIN.
037300     PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT.
037400     MOVE     WS-DATE-TEXT              TO  WS-EL-HIRE-DATE.
037500     WRITE    PRINT-RECORD  FROM  WS-EMP-LINE-X.
037600*
037700     PERFORM  AA050-SCAN-SALARY     THRU  AA050-EXIT.
037800     PERFORM  AA060-SCAN-TITLE      THRU  AA060-EXIT.
037900     PERFORM  AA070-SCAN-DEPT-EMP   THRU  AA070-EXIT.
038000     PERFORM  AA080-SCAN-DEPT-MGR   THRU  AA080-EXIT.
038100*
038200 AA040-EXIT.  EXIT SECTION.
038300*
038400 AA050-SCAN-SALARY       SECTION.
038500*********************************
038600*
038700     CLOSE    SALARY-FILE.
038800     OPEN     INPUT  SALARY-FILE.
038900     MOVE     "N"  TO  WS-SAL-EOF-SW.
039000     PERFORM  AA051-READ-SALARY.
039010*
039020 AA050-LOOP.
039030     IF       WS-88-SAL-EOF
039040              GO TO  AA050-DONE.
039200     IF       SAL-EMP-NO  =  WS-FOUND-EMP-NO
039300              MOVE   "SALARY   "      TO  WS-HL-TAG
039400              MOVE   SAL-EMP-NO       TO  WS-HL-EMP-NO
039500              MOVE   SPACES           TO  WS-HL-DETAIL
039600              MOVE   SAL-AMOUNT       TO  WS-HL-DETAIL (1:7)
039700              MOVE   SAL-FROM-DATE    TO  WS-DATE-BIN
039800              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
039900              MOVE   WS-DATE-TEXT     TO  WS-HL-FROM
040000              MOVE   SAL-TO-DATE      TO  WS-DATE-BIN
040100              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
040200              MOVE   WS-DATE-TEXT     TO  WS-HL-TO
040300              WRITE  PRINT-RECORD  FROM  WS-HIST-LINE-X
040400     END-IF.
040500     PERFORM  AA051-READ-SALARY.
040550     GO TO    AA050-LOOP.
040600*
040650 AA050-DONE.
040700*
040800 AA050-EXIT.  EXIT.
040900*
041000 AA051-READ-SALARY       SECTION.
041100*********************************
041200*
041300     READ     SALARY-FILE
041400              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
041500*
041600 AA051-EXIT.  EXIT SECTION.
041700*
041800 AA060-SCAN-TITLE        SECTION.
041900*********************************
042000*
042100     CLOSE    TITLE-FILE.
042200     OPEN     INPUT  TITLE-FILE.
042300     MOVE     "N"  TO  WS-TIT-EOF-SW.
042400     PERFORM  AA061-READ-TITLE.
042410*
042420 AA060-LOOP.
042430     IF       WS-88-TIT-EOF
042440              GO TO  AA060-DONE.
042600     IF       TIT-EMP-NO  =  WS-FOUND-EMP-NO
042700              MOVE   "TITLE    "      TO  WS-HL-TAG
042800              MOVE   TIT-EMP-NO       TO  WS-HL-EMP-NO
042900              MOVE   TIT-TITLE        TO  WS-HL-DETAIL
043000              MOVE   TIT-FROM-DATE    TO  WS-DATE-BIN
043100              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
043200              MOVE   WS-DATE-TEXT     TO  WS-HL-FROM
043300              MOVE   TIT-TO-DATE      TO  WS-DATE-BIN
043400              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
043500              MOVE   WS-DATE-TEXT     TO  WS-HL-TO
043600              WRITE  PRINT-RECORD  FROM  WS-HIST-LINE-X
043700     END-IF.
043800     PERFORM  AA061-READ-TITLE.
043850     GO TO    AA060-LOOP.
043900*
043950 AA060-DONE.
044000*
044100 AA060-EXIT.  EXIT.
044200*
044300 AA061-READ-TITLE        SECTION.
044400*********************************
044500*
044600     READ     TITLE-FILE
044700              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
044800*
044900 AA061-EXIT.  EXIT SECTION.
045000*
045100 AA070-SCAN-DEPT-EMP     SECTION.
045200*********************************
045300*
045400     CLOSE    DEPT-EMP-FILE.
045500     OPEN     INPUT  DEPT-EMP-FILE.
045600     MOVE     "N"  TO  WS-DEA-EOF-SW.
045700     PERFORM  AA071-READ-DEPT-EMP.
045710*
045720 AA070-LOOP.
045730     IF       WS-88-DEA-EOF
045740              GO TO  AA070-DONE.
045900     IF     DEA-EMP-NO  =  WS-FOUND-EMP-NO
046000              MOVE   "DEPT-EMP "      TO  WS-HL-TAG
046100              MOVE   DEA-EMP-NO       TO  WS-HL-EMP-NO
046200              MOVE   SPACES           TO  WS-HL-DETAIL
046300              MOVE   DEA-DEPT-NO      TO  WS-HL-DETAIL (1:4)
046400              MOVE   DEA-FROM-DATE    TO  WS-DATE-BIN
046500              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
046600              MOVE   WS-DATE-TEXT     TO  WS-HL-FROM
046700              MOVE   DEA-TO-DATE      TO  WS-DATE-BIN
046800              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
046900              MOVE   WS-DATE-TEXT     TO  WS-HL-TO
047000              WRITE  PRINT-RECORD  FROM  WS-HIST-LINE-X
047100     END-IF.
047200     PERFORM  AA071-READ-DEPT-EMP.
047250     GO TO    AA070-LOOP.
047300*
047350 AA070-DONE.
047400*
047500 AA070-EXIT.  EXIT.
047600*
047700 AA071-READ-DEPT-EMP     SECTION.
047800*********************************
047900*
048000     READ     DEPT-EMP-FILE
048100              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
048200*
048300 AA071-EXIT.  EXIT SECTION.
048400*
048500 AA080-SCAN-DEPT-MGR     SECTION.
048600*********************************
048700*
048800     CLOSE    DEPT-MGR-FILE.
048900     OPEN     INPUT  DEPT-MGR-FILE.
049000     MOVE     "N"  TO  WS-DMG-EOF-SW.
049100     PERFORM  AA081-READ-DEPT-MGR.
049110*
049120 AA080-LOOP.
049130     IF       WS-88-DMG-EOF
049140              GO TO  AA080-DONE.
049300     IF     DMG-EMP-NO  =  WS-FOUND-EMP-NO
049400              MOVE   "DEPT-MGR "      TO  WS-HL-TAG
049500              MOVE   DMG-EMP-NO       TO  WS-HL-EMP-NO
049600              MOVE   SPACES           TO  WS-HL-DETAIL
049700              MOVE   DMG-DEPT-NO      TO  WS-HL-DETAIL (1:4)
049800              MOVE   DMG-FROM-DATE    TO  WS-DATE-BIN
049900              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
050000              MOVE   WS-DATE-TEXT     TO  WS-HL-FROM
050100              MOVE   DMG-TO-DATE      TO  WS-DATE-BIN
050200              PERFORM  BB010-FORMAT-DATE  THRU  BB010-EXIT
050300              MOVE   WS-DATE-TEXT     TO  WS-HL-TO
050400              WRITE  PRINT-RECORD  FROM  WS-HIST-LINE-X
050500     END-IF.
050600     PERFORM  AA081-READ-DEPT-MGR.
050650     GO TO    AA080-LOOP.
050700*
050750 AA080-DONE.
050800*
050900 AA080-EXIT.  EXIT.
051000*
051100 AA081-READ-DEPT-MGR     SECTION.
051200*********************************
051300*
051400     READ     DEPT-MGR-FILE
051500              AT END  MOVE  "Y"  TO  WS-DMG-EOF-SW.
051600*
051700 AA081-EXIT.  EXIT SECTION.
051800*
051900*    *************************************************
052000*    FORMAT AN 8-DIGIT CCYYMMDD DATE FOR PRINTING AS   *
052100*    CCYY-MM-DD.  WS-DATE-BIN IN, WS-DATE-TEXT OUT.    *
052200*    *************************************************
052300*
052400 BB010-FORMAT-DATE       SECTION.
052500*********************************
052600*
052700     MOVE     WS-DATE-CCYY  TO  WS-DATE-TXT-CCYY.
052800     MOVE     WS-DATE-MM    TO  WS-DATE-TXT-MM.
052900     MOVE     WS-DATE-DD    TO  WS-DATE-TXT-DD.
053000*
053100 BB010-EXIT.  EXIT SECTION.
053200*
053300 AA090-CLOSE-FILES       SECTION.
053400*********************************
053500*
053600     CLOSE    SALARY-FILE
053700              TITLE-FILE
053800              DEPT-EMP-FILE
053900              DEPT-MGR-FILE
054000              EMP-LOOKUP-FILE
054100              PRINT-FILE.
054200*
054300 AA090-EXIT.  EXIT SECTION.
