000100*    ****************************************************************
000200*                                                                   *
000300*                      P R O M O T I O N   P O S T I N G             *
000400*                                                                   *
000500*    ****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.       PY030.
001100     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001200     INSTALLATION.     APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.     29/10/1982.
001400     DATE-COMPILED.
001500     SECURITY.         COPYRIGHT (C) 2025-2026 & LATER, VINCENT
001600*                      BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001700*                      GENERAL PUBLIC LICENSE.  SEE THE FILE
001800*                      COPYING FOR DETAILS.
001900*
002000*    REMARKS.          PROMOTION POSTING.
002100*                      READS ONE PROMOTION REQUEST PER TRANSACTION,
002200*                      VALIDATES IT AGAINST THE EMPLOYEE, SALARY,
002300*                      TITLE, DEPT-EMP AND DEPT-MANAGER HISTORY
002400*                      FILES AND, IF ACCEPTED, CLOSES THE CURRENT
002500*                      ROW OF EACH HISTORY THAT CHANGED AND OPENS
002600*                      A NEW OPEN-ENDED ROW.  ALL-OR-NOTHING PER
002700*                      TRANSACTION - THE FIRST FAILED CHECK ABORTS
002800*                      THAT TRANSACTION WITH NO PARTIAL UPDATE.
002900*
003000*                      ORIGINALLY THE PAYROLL START-OF-DAY DATE
003100*                      ACQUISITION PROGRAM (CRT MENU CHAIN).  THE
003200*                      SCREEN PAINTING AND CHAIN-MENU LOGIC WERE
003300*                      STRIPPED OUT AND THE DATE-VALIDATION CALL
003400*                      TO MAPS04 KEPT AND RE-USED FOR THIS UNIT.
003500*
003600*    VERSION.          SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.   MAPS01 - TITLE CASE UTILITY.
003900*                      MAPS04 - PROMOTION DATE VALIDATE/DEFAULT.
004000*                      MAPS09 - REQUEST FIELD VALIDATION.
004100*
004200*    FILES USED.
004300*                      PROMO-REQUEST-FILE.  INPUT.
004400*                      EMPLOYEE-FILE.       INPUT.
004500*                      DEPARTMENT-FILE.     INPUT.
004600*                      SALARY-FILE.         INPUT, RESCANNED.
004700*                      SALARY-NEW-FILE.     OUTPUT.
004800*                      TITLE-FILE.          INPUT, RESCANNED.
004900*                      TITLE-NEW-FILE.      OUTPUT.
005000*                      DEPT-EMP-FILE.       INPUT, RESCANNED.
005100*                      DEPT-EMP-NEW-FILE.   OUTPUT.
005200*                      DEPT-MGR-FILE.       INPUT, RESCANNED.
005300*                      DEPT-MGR-NEW-FILE.   OUTPUT.
005400*                      PROMO-LOG-FILE.      OUTPUT.
005500*
005600* CHANGES:
005700* 29/10/1982 VBC - 1.0.00 CREATED AS THE PAYROLL START OF DAY
005800*                         DATE ACQUISITION PROGRAM.
005900* 10/11/1982 VBC         ADDED UK/USA/INTL DATE FORMAT SWITCHING.
006000* 05/02/2002 VBC - 1.1.00 CENTURY WINDOW WORK, SEE THE MAPS04
006100*                         CHANGE LOG.
006200* 28/10/2025 VBC - 2.0.00 RE-TASKED FOR THE HR MODULE AS THE
006300*                         PROMOTION POSTING UNIT, SEE NE-HR-0043.
006400*                         CRT SCREENS AND CHAIN-MENU LOGIC
006500*                         REMOVED, THIS IS NOW A BATCH PROGRAM
006600*                         DRIVEN FROM THE PROMO-REQUEST FILE.
006700* 14/11/2025 VBC         ADDED THE SALARY/TITLE/DEPT-EMP OLD
006800*                         MASTER - NEW MASTER REWRITE, SEE
006900*                         NE-HR-0047.
007000* 20/11/2025 VBC         ADDED DEPT-MANAGER MAINTENANCE FOR THE
007100*                         MANAGER TITLE TRANSITIONS.
007200* 26/11/2025 VBC         ADDED THE IN-MEMORY PENDING TABLES SO A
007300*                         SINGLE RUN CAN CARRY SEVERAL PROMOTIONS
007400*                         FOR THE SAME EMPLOYEE CORRECTLY - SEE
007500*                         BB021 AND THE AA041-AA044 REWRITES.
007600* 02/12/2025 VBC         DROPPED GNUCOBOL INTRINSIC FUNCTIONS,
007700*                         BACK TO INSPECT ... CONVERTING FOR THE
007800*                         CASE FOLDING NEEDED FOR THE DEPARTMENT
007900*                         AND TITLE COMPARES.
008000*
008100*    *************************************************************************
008200* COPYRIGHT NOTICE.
008300* ****************
008400*
008500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
008600*
008700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008800* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
008900*
009000* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
009100* UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
009200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED
009300* FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
009400* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
009500*
009600*    *************************************************************************
009700*
009800 ENVIRONMENT             DIVISION.
009900*================================
010000*
010100     COPY  "envdiv.cob".
010200     INPUT-OUTPUT            SECTION.
010300*------------------------------
010400     FILE-CONTROL.
010500         SELECT  PROMO-REQUEST-FILE  ASSIGN    "PROMOREQ"
010600                 ORGANIZATION     LINE SEQUENTIAL
010700                 STATUS           WS-PRM-STATUS.
010800*
010900         SELECT  EMPLOYEE-FILE    ASSIGN       "EMPLOYEE"
011000                 ORGANIZATION     LINE SEQUENTIAL
011100                 STATUS           WS-EMP-STATUS.
011200*
011300         SELECT  DEPARTMENT-FILE  ASSIGN       "DEPARTMENT"
011400                 ORGANIZATION     LINE SEQUENTIAL
011500                 STATUS           WS-DEPT-STATUS.
011600*
011700         SELECT  SALARY-FILE      ASSIGN       "SALARY"
011800                 ORGANIZATION     LINE SEQUENTIAL
011900                 STATUS           WS-SAL-STATUS.
012000*
012100         SELECT  SALARY-NEW-FILE  ASSIGN       "SALARYNW"
012200                 ORGANIZATION     LINE SEQUENTIAL
012300                 STATUS           WS-SALN-STATUS.
012400*
012500         SELECT  TITLE-FILE       ASSIGN       "TITLE"
012600                 ORGANIZATION     LINE SEQUENTIAL
012700                 STATUS           WS-TIT-STATUS.
012800*
012900         SELECT  TITLE-NEW-FILE   ASSIGN       "TITLENW"
013000                 ORGANIZATION     LINE SEQUENTIAL
013100                 STATUS           WS-TITN-STATUS.
013200*
013300         SELECT  DEPT-EMP-FILE    ASSIGN       "DEPTEMP"
013400                 ORGANIZATION     LINE SEQUENTIAL
013500                 STATUS           WS-DEA-STATUS.
013600*
013700         SELECT  DEPT-EMP-NEW-FILE  ASSIGN     "DEPTEMNW"
013800                 ORGANIZATION     LINE SEQUENTIAL
013900                 STATUS           WS-DEAN-STATUS.
014000*
014100         SELECT  DEPT-MGR-FILE    ASSIGN       "DEPTMGR"
014200                 ORGANIZATION     LINE SEQUENTIAL
014300                 STATUS           WS-DMG-STATUS.
014400*
014500         SELECT  DEPT-MGR-NEW-FILE  ASSIGN     "DEPTMGNW"
014600                 ORGANIZATION     LINE SEQUENTIAL
014700                 STATUS           WS-DMGN-STATUS.
014800*
014900         SELECT  PROMO-LOG-FILE   ASSIGN       "PROMOLOG"
015000                 ORGANIZATION     LINE SEQUENTIAL
015100                 STATUS           WS-LOG-STATUS.
015200*
015300 DATA                    DIVISION.
015400*================================
015500 FILE                    SECTION.
015600*
015700 FD  PROMO-REQUEST-FILE.
015800     COPY  "wspyprom.cob".
015900*
016000 FD  EMPLOYEE-FILE.
016100     COPY  "wspyemp.cob".
016200*
016300 FD  DEPARTMENT-FILE.
016400     COPY  "wspydept.cob".
016500*
016600 FD  SALARY-FILE.
016700     COPY  "wspysal.cob".
016800*
016900 FD  SALARY-NEW-FILE.
017000     COPY  "wspysal.cob"  REPLACING  PY-SALARY-RECORD  BY
017100                                     PY-SALARY-NEW-RECORD
017200                          ,           SAL-  BY  SALN-.
017300*
017400 FD  TITLE-FILE.
017500     COPY  "wspytitl.cob".
017600*
017700 FD  TITLE-NEW-FILE.
017800     COPY  "wspytitl.cob"  REPLACING  PY-TITLE-RECORD  BY
017900                                      PY-TITLE-NEW-RECORD
018000                           ,           TIT-  BY  TITN-.
018100*
018200 FD  DEPT-EMP-FILE.
018300     COPY  "wspydeas.cob".
018400*
018500 FD  DEPT-EMP-NEW-FILE.
018600     COPY  "wspydeas.cob"  REPLACING  PY-DEPT-EMP-RECORD  BY
018700                                      PY-DEPT-EMP-NEW-RECORD
018800                           ,           DEA-  BY  DEAN-.
018900*
019000 FD  DEPT-MGR-FILE.
019100     COPY  "wspydmgr.cob".
019200*
019300 FD  DEPT-MGR-NEW-FILE.
019400     COPY  "wspydmgr.cob"  REPLACING  PY-DEPT-MGR-RECORD  BY
019500                                      PY-DEPT-MGR-NEW-RECORD
019600                           ,           DMG-  BY  DMGN-.
019700*
019800 FD  PROMO-LOG-FILE.
019900 01  PROMO-LOG-RECORD            PIC X(80).
020000*
020100 WORKING-STORAGE SECTION.
020200*----------------------
020300*
020400 77  PROG-NAME                   PIC X(17) VALUE "PY030   (2.0.00)".
020500*
020600 01  WS-DATA.
020700     03  WS-PRM-STATUS           PIC XX.
020800     03  WS-EMP-STATUS           PIC XX.
020900     03  WS-DEPT-STATUS          PIC XX.
021000     03  WS-SAL-STATUS           PIC XX.
021100     03  WS-SALN-STATUS          PIC XX.
021200     03  WS-TIT-STATUS           PIC XX.
021300     03  WS-TITN-STATUS          PIC XX.
021400     03  WS-DEA-STATUS           PIC XX.
021500     03  WS-DEAN-STATUS          PIC XX.
021600     03  WS-DMG-STATUS           PIC XX.
021700     03  WS-DMGN-STATUS          PIC XX.
021800     03  WS-LOG-STATUS           PIC XX.
021900     03  WS-PRM-EOF-SW           PIC X     VALUE "N".
022000         88  WS-88-PRM-EOF               VALUE "Y".
022050     03  WS-EMP-EOF-SW           PIC X     VALUE "N".
022060         88  WS-88-EMP-EOF               VALUE "Y".
022070     03  WS-DEPT-EOF-SW          PIC X     VALUE "N".
022080         88  WS-88-DEPT-EOF              VALUE "Y".
022100     03  WS-SAL-EOF-SW           PIC X     VALUE "N".
022200         88  WS-88-SAL-EOF               VALUE "Y".
022300     03  WS-TIT-EOF-SW           PIC X     VALUE "N".
022400         88  WS-88-TIT-EOF               VALUE "Y".
022500     03  WS-DEA-EOF-SW           PIC X     VALUE "N".
022600         88  WS-88-DEA-EOF               VALUE "Y".
022700     03  WS-DMG-EOF-SW           PIC X     VALUE "N".
022800         88  WS-88-DMG-EOF               VALUE "Y".
022900     03  WS-FOUND-SW             PIC X     VALUE "N".
023000         88  WS-88-FOUND                 VALUE "Y".
023100     03  WS-VALID-SW             PIC X     VALUE "Y".
023200         88  WS-88-VALID                 VALUE "Y".
023300         88  WS-88-INVALID               VALUE "N".
023400     03  WS-SAL-CHANGED-SW       PIC X     VALUE "N".
023500         88  WS-88-SAL-CHANGED           VALUE "Y".
023600     03  WS-DEPT-CHANGED-SW      PIC X     VALUE "N".
023700         88  WS-88-DEPT-CHANGED          VALUE "Y".
023800     03  WS-TITLE-CHANGED-SW     PIC X     VALUE "N".
023900         88  WS-88-TITLE-CHANGED         VALUE "Y".
024000     03  WS-REC-CNT              PIC 9(6)  COMP  VALUE ZERO.
024100     03  WS-ACC-CNT              PIC 9(6)  COMP  VALUE ZERO.
024200     03  WS-REJ-CNT              PIC 9(6)  COMP  VALUE ZERO.
024300     03  WS-ERROR-TEXT           PIC X(60) VALUE SPACES.
024400     03  WS-EFFECTIVE-DATE       PIC 9(8)  VALUE ZERO.
024500     03  WS-EFFECTIVE-DATE-X  REDEFINES  WS-EFFECTIVE-DATE.
024600         05  WS-EFF-CCYY         PIC 9(4).
024700         05  WS-EFF-MM           PIC 9(2).
024800         05  WS-EFF-DD           PIC 9(2).
024900     03  WS-EFF-DATE-ISO         PIC X(10) VALUE SPACES.
025000     03  WS-NEW-DEPT-LC          PIC X(4)  VALUE SPACES.
025100     03  WS-NEW-TITLE-TC         PIC X(50) VALUE SPACES.
025200     03  WS-OLD-TITLE-UC         PIC X(50) VALUE SPACES.
025300     03  WS-NEW-TITLE-UC         PIC X(50) VALUE SPACES.
025400     03  WS-OLD-DEPT-LC          PIC X(4)  VALUE SPACES.
025500     03  WS-SCAN-DEPT-LC         PIC X(4)  VALUE SPACES.
025600     03  FILLER                  PIC X(4)  VALUE SPACES.
025900*
026000 01  WS-CASE-TABLES.
026100     03  WS-UPPER-ALPHA          PIC X(26)
026200             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026300     03  WS-LOWER-ALPHA          PIC X(26)
026400             VALUE "abcdefghijklmnopqrstuvwxyz".
026450     03  FILLER                  PIC X(2)  VALUE SPACES.
026500*
026600*    ---------------------------------------------------------
026700*    EMPLOYEE MASTER TABLE - LOADED ONCE, SEARCHED BY EMP-NO
026800*    ---------------------------------------------------------
026900 01  WS-EMP-TABLE.
027000     03  WS-EMP-CNT              PIC 9(6)  COMP  VALUE ZERO.
027100     03  WS-EMP-ENTRY    OCCURS 0 TO 20000  DEPENDING ON WS-EMP-CNT
027200                         ASCENDING KEY IS WET-EMP-NO
027300                         INDEXED BY  ETX.
027400         05  WET-EMP-NO          PIC 9(6).
027500         05  WET-HIRE-DATE       PIC 9(8).
027600         05  WET-FIRST-NAME      PIC X(14).
027700         05  WET-LAST-NAME       PIC X(16).
027750         05  FILLER              PIC X(1).
027800*
027900*    ---------------------------------------------------------
028000*    DEPARTMENT TABLE - LOADED ONCE, SEARCHED BY DEPT-NO
028100*    ---------------------------------------------------------
028200 01  WS-DEPT-TABLE.
028300     03  WS-DEPT-CNT             PIC 9(4)  COMP  VALUE ZERO.
028400     03  WS-DEPT-ENTRY   OCCURS 0 TO 2000  DEPENDING ON WS-DEPT-CNT
028500                         ASCENDING KEY IS WDT-DEPT-NO
028600                         INDEXED BY  DTX.
028700         05  WDT-DEPT-NO         PIC X(4).
028750         05  FILLER              PIC X(1).
028800*
028900*    ---------------------------------------------------------
029000*    PENDING SALARY TABLE - ONE ENTRY PER ACCEPTED SALARY
029100*    CHANGE THIS RUN.  PND-SAL-TO-DATE IS MUTATED IN PLACE IF
029200*    A LATER TRANSACTION IN THIS SAME RUN CLOSES THIS ROW.
029300*    ---------------------------------------------------------
029400 01  WS-PEND-SAL-TABLE.
029500     03  WS-PEND-SAL-CNT         PIC 9(4)  COMP  VALUE ZERO.
029600     03  WS-PEND-SAL    OCCURS 0 TO 500  DEPENDING ON WS-PEND-SAL-CNT
029700                        INDEXED BY  PSX.
029800         05  PND-SAL-EMP-NO      PIC 9(6).
029900         05  PND-SAL-FROM-DATE   PIC 9(8).
030000         05  PND-SAL-TO-DATE     PIC 9(8).
030100         05  PND-SAL-AMOUNT      PIC S9(7).
030200         05  PND-SAL-CLOSE-EMP   PIC 9(6).
030300         05  PND-SAL-CLOSE-FROM  PIC 9(8).
030400         05  PND-SAL-CLOSE-TO    PIC 9(8).
030500         05  PND-SAL-CLOSE-SW    PIC X.
030600             88  PND-SAL-88-CLOSE-DISK  VALUE "Y".
030650         05  FILLER              PIC X(1).
030700*
030800 01  WS-PEND-TIT-TABLE.
030900     03  WS-PEND-TIT-CNT         PIC 9(4)  COMP  VALUE ZERO.
031000     03  WS-PEND-TIT    OCCURS 0 TO 500  DEPENDING ON WS-PEND-TIT-CNT
031100                        INDEXED BY  PTX.
031200         05  PND-TIT-EMP-NO      PIC 9(6).
031300         05  PND-TIT-TITLE       PIC X(50).
031400         05  PND-TIT-FROM-DATE   PIC 9(8).
031500         05  PND-TIT-TO-DATE     PIC 9(8).
031600         05  PND-TIT-CLOSE-EMP   PIC 9(6).
031700         05  PND-TIT-CLOSE-TITLE PIC X(50).
031800         05  PND-TIT-CLOSE-FROM  PIC 9(8).
031900         05  PND-TIT-CLOSE-TO    PIC 9(8).
032000         05  PND-TIT-CLOSE-SW    PIC X.
032100             88  PND-TIT-88-CLOSE-DISK  VALUE "Y".
032150         05  FILLER              PIC X(1).
032200*
032300 01  WS-PEND-DEA-TABLE.
032400     03  WS-PEND-DEA-CNT         PIC 9(4)  COMP  VALUE ZERO.
032500     03  WS-PEND-DEA    OCCURS 0 TO 500  DEPENDING ON WS-PEND-DEA-CNT
032600                        INDEXED BY  PDX.
032700         05  PND-DEA-EMP-NO      PIC 9(6).
032800         05  PND-DEA-DEPT-NO     PIC X(4).
032900         05  PND-DEA-FROM-DATE   PIC 9(8).
033000         05  PND-DEA-TO-DATE     PIC 9(8).
033100         05  PND-DEA-CLOSE-EMP   PIC 9(6).
033200         05  PND-DEA-CLOSE-DEPT  PIC X(4).
033300         05  PND-DEA-CLOSE-FROM  PIC 9(8).
033400         05  PND-DEA-CLOSE-TO    PIC 9(8).
033500         05  PND-DEA-CLOSE-SW    PIC X.
033600             88  PND-DEA-88-CLOSE-DISK  VALUE "Y".
033650         05  FILLER              PIC X(1).
033700*
033800 01  WS-PEND-DMG-TABLE.
033900     03  WS-PEND-DMG-CNT         PIC 9(4)  COMP  VALUE ZERO.
034000     03  WS-PEND-DMG    OCCURS 0 TO 500  DEPENDING ON WS-PEND-DMG-CNT
034100                        INDEXED BY  PMX.
034200         05  PND-DMG-EMP-NO      PIC 9(6).
034300         05  PND-DMG-DEPT-NO     PIC X(4).
034400         05  PND-DMG-FROM-DATE   PIC 9(8).
034500         05  PND-DMG-TO-DATE     PIC 9(8).
034600         05  PND-DMG-CLOSE-EMP   PIC 9(6).
034700         05  PND-DMG-CLOSE-DEPT  PIC X(4).
034800         05  PND-DMG-CLOSE-FROM  PIC 9(8).
034900         05  PND-DMG-CLOSE-TO    PIC 9(8).
035000         05  PND-DMG-CLOSE-SW    PIC X.
035100             88  PND-DMG-88-CLOSE-DISK  VALUE "Y".
035150         05  FILLER              PIC X(1).
035200*
035300*    ---------------------------------------------------------
035400*    CURRENT-ROW WORK AREA - THE "AS FOUND AT LOOKUP TIME"
035500*    SALARY / TITLE / DEPT-EMP / DEPT-MGR CURRENT ROWS FOR
035600*    THE TRANSACTION NOW BEING EDITED.
035700*    ---------------------------------------------------------
035800 01  WS-CURRENT-ROWS.
035900     03  WS-CUR-SAL-FOUND-SW     PIC X     VALUE "N".
036000         88  WS-88-CUR-SAL-FOUND        VALUE "Y".
036100     03  WS-CUR-SAL-FROM-DATE    PIC 9(8)  VALUE ZERO.
036200     03  WS-CUR-SAL-TO-DATE      PIC 9(8)  VALUE ZERO.
036300     03  WS-CUR-SAL-AMOUNT       PIC S9(7) VALUE ZERO.
036400     03  WS-CUR-SAL-PEND-SW      PIC X     VALUE "N".
036500         88  WS-88-CUR-SAL-PEND         VALUE "Y".
036600     03  WS-CUR-SAL-PEND-IDX     PIC 9(4)  COMP  VALUE ZERO.
036700*
036800     03  WS-CUR-TIT-FOUND-SW     PIC X     VALUE "N".
036900         88  WS-88-CUR-TIT-FOUND        VALUE "Y".
037000     03  WS-CUR-TIT-TITLE        PIC X(50) VALUE SPACES.
037100     03  WS-CUR-TIT-FROM-DATE    PIC 9(8)  VALUE ZERO.
037200     03  WS-CUR-TIT-TO-DATE      PIC 9(8)  VALUE ZERO.
037300     03  WS-CUR-TIT-PEND-SW      PIC X     VALUE "N".
037400         88  WS-88-CUR-TIT-PEND         VALUE "Y".
037500     03  WS-CUR-TIT-PEND-IDX     PIC 9(4)  COMP  VALUE ZERO.
037600*
037700     03  WS-CUR-DEA-FOUND-SW     PIC X     VALUE "N".
037800         88  WS-88-CUR-DEA-FOUND        VALUE "Y".
037900     03  WS-CUR-DEA-DEPT-NO      PIC X(4)  VALUE SPACES.
038000     03  WS-CUR-DEA-FROM-DATE    PIC 9(8)  VALUE ZERO.
038100     03  WS-CUR-DEA-TO-DATE      PIC 9(8)  VALUE ZERO.
038200     03  WS-CUR-DEA-PEND-SW      PIC X     VALUE "N".
038300         88  WS-88-CUR-DEA-PEND         VALUE "Y".
038400     03  WS-CUR-DEA-PEND-IDX     PIC 9(4)  COMP  VALUE ZERO.
038500*
038600     03  WS-CUR-DMG-FOUND-SW     PIC X     VALUE "N".
038700         88  WS-88-CUR-DMG-FOUND        VALUE "Y".
038800     03  WS-CUR-DMG-DEPT-NO      PIC X(4)  VALUE SPACES.
038900     03  WS-CUR-DMG-FROM-DATE    PIC 9(8)  VALUE ZERO.
039000     03  WS-CUR-DMG-TO-DATE      PIC 9(8)  VALUE ZERO.
039100     03  WS-CUR-DMG-PEND-SW      PIC X     VALUE "N".
039200         88  WS-88-CUR-DMG-PEND         VALUE "Y".
039300     03  WS-CUR-DMG-PEND-IDX     PIC 9(4)  COMP  VALUE ZERO.
039350     03  FILLER                  PIC X(2)  VALUE SPACES.
039400*
039500*    ---------------------------------------------------------
039600*    LINKAGE WORK AREAS FOR THE CALLED SUB-PROGRAMS
039700*    ---------------------------------------------------------
040000     COPY  "wsmaps01.cob".
040100     COPY  "wsmaps04.cob".
040200     COPY  "wsmaps09.cob".
040300*
040400 01  WS-LOG-LINE.
040500     03  WS-LOG-EMP-NO           PIC 9(6).
040600     03  FILLER                  PIC X(2)  VALUE SPACES.
040700     03  WS-LOG-MESSAGE          PIC X(60).
040800     03  FILLER                  PIC X(12) VALUE SPACES.
040900 01  WS-LOG-LINE-X  REDEFINES  WS-LOG-LINE  PIC X(80).
041000*
041100 01  WS-TOTAL-LINE.
041200     03  FILLER                  PIC X(18)
041300                                 VALUE "TRANSACTIONS READ:".
041400     03  WS-TOT-READ             PIC ZZZ,ZZ9.
041500     03  FILLER                  PIC X(11)
041600                                 VALUE "  ACCEPTED:".
041700     03  WS-TOT-ACC              PIC ZZZ,ZZ9.
041800     03  FILLER                  PIC X(11)
041900                                 VALUE "  REJECTED:".
042000     03  WS-TOT-REJ              PIC ZZZ,ZZ9.
042100     03  FILLER                  PIC X(18) VALUE SPACES.
042200 01  WS-TOTAL-LINE-X  REDEFINES  WS-TOTAL-LINE  PIC X(80).
042300*
042400 PROCEDURE DIVISION.
042500*===================
042600*
042700 AA000-MAIN               SECTION.
042800*********************************
042900*
043000     PERFORM  AA010-OPEN-FILES.
043100     PERFORM  AA015-LOAD-EMPLOYEE-TABLE.
043200     PERFORM  AA020-LOAD-DEPARTMENT-TABLE.
043300     PERFORM  AA030-PROCESS-TRANSACTIONS.
043400     PERFORM  AA040-REWRITE-HISTORY-FILES.
043500     MOVE     WS-REC-CNT  TO  WS-TOT-READ.
043600     MOVE     WS-ACC-CNT  TO  WS-TOT-ACC.
043700     MOVE     WS-REJ-CNT  TO  WS-TOT-REJ.
043800     WRITE    PROMO-LOG-RECORD  FROM  WS-TOTAL-LINE-X.
043900     PERFORM  AA090-CLOSE-FILES.
044000     GOBACK.
044100*
044200 AA000-EXIT.  EXIT SECTION.
044300*
044400 AA010-OPEN-FILES        SECTION.
044500*********************************
044600*
044700     OPEN     INPUT   PROMO-REQUEST-FILE.
044800     IF       WS-PRM-STATUS  NOT =  "00"
044900              DISPLAY  "PY301 CANNOT OPEN PROMO-REQUEST, STATUS = "
045000                       WS-PRM-STATUS
045100              MOVE     16  TO  RETURN-CODE
045200              GOBACK.
045300     OPEN     INPUT   EMPLOYEE-FILE.
045400     IF       WS-EMP-STATUS  NOT =  "00"
045500              DISPLAY  "PY302 CANNOT OPEN EMPLOYEE, STATUS = "
045600                       WS-EMP-STATUS
045700              MOVE     16  TO  RETURN-CODE
045800              GOBACK.
045900     OPEN     INPUT   DEPARTMENT-FILE.
046000     IF       WS-DEPT-STATUS  NOT =  "00"
046100              DISPLAY  "PY303 CANNOT OPEN DEPARTMENT, STATUS = "
046200                       WS-DEPT-STATUS
046300              MOVE     16  TO  RETURN-CODE
046400              GOBACK.
046500     OPEN     OUTPUT  PROMO-LOG-FILE.
046600     IF       WS-LOG-STATUS  NOT =  "00"
046700              DISPLAY  "PY304 CANNOT OPEN PROMO-LOG, STATUS = "
046800                       WS-LOG-STATUS
046900              MOVE     16  TO  RETURN-CODE
047000              GOBACK.
047100*
047200 AA010-EXIT.  EXIT SECTION.
047300*
047400 AA015-LOAD-EMPLOYEE-TABLE  SECTION.
047500*********************************
047600*
047700     MOVE     "N"  TO  WS-EMP-EOF-SW.
047800     READ     EMPLOYEE-FILE
047900              AT END  MOVE  "Y"  TO  WS-EMP-EOF-SW.
048000*
048100 AA015-LOOP.
048200     IF       WS-88-EMP-EOF
048300              GO TO  AA015-DONE.
048400     ADD      1  TO  WS-EMP-CNT.
048500     SET      ETX  TO  WS-EMP-CNT.
048600     MOVE     EMP-NO          TO  WET-EMP-NO (ETX).
048700     MOVE     EMP-HIRE-DATE   TO  WET-HIRE-DATE (ETX).
048800     MOVE     EMP-FIRST-NAME  TO  WET-FIRST-NAME (ETX).
048900     MOVE     EMP-LAST-NAME   TO  WET-LAST-NAME (ETX).
049000     READ     EMPLOYEE-FILE
049100              AT END  MOVE  "Y"  TO  WS-EMP-EOF-SW.
049200     GO TO    AA015-LOOP.
049300*
049400 AA015-DONE.
049500     CLOSE    EMPLOYEE-FILE.
049700*
049800 AA015-EXIT.  EXIT SECTION.
049900*
050000 AA020-LOAD-DEPARTMENT-TABLE  SECTION.
050100*********************************
050200*
050300     READ     DEPARTMENT-FILE
050400              AT END  MOVE  "Y"  TO  WS-DEPT-EOF-SW.
050500*
050600 AA020-LOOP.
050700     IF       WS-88-DEPT-EOF
050800              GO TO  AA020-DONE.
050900     ADD      1  TO  WS-DEPT-CNT.
051000     SET      DTX  TO  WS-DEPT-CNT.
051100     MOVE     DEP-NO          TO  WDT-DEPT-NO (DTX).
051200     INSPECT  WDT-DEPT-NO (DTX)  CONVERTING  WS-UPPER-ALPHA
051300              TO  WS-LOWER-ALPHA.
051400     READ     DEPARTMENT-FILE
051500              AT END  MOVE  "Y"  TO  WS-DEPT-EOF-SW.
051600     GO TO    AA020-LOOP.
051700*
051800 AA020-DONE.
051900     CLOSE    DEPARTMENT-FILE.
052100*
052200 AA020-EXIT.  EXIT SECTION.
052300*
052400 AA030-PROCESS-TRANSACTIONS  SECTION.
052500*********************************
052600*
052700     PERFORM  AA032-READ-PROMO-REQUEST.
052800*
052900 AA030-LOOP.
053000     IF       WS-88-PRM-EOF
053100              GO TO  AA030-DONE.
053200     ADD      1  TO  WS-REC-CNT.
053300     PERFORM  BB000-PROCESS-ONE-TRANSACTION  THRU  BB000-EXIT.
053400     PERFORM  AA032-READ-PROMO-REQUEST.
053500     GO TO    AA030-LOOP.
053600*
053700 AA030-DONE.
053800*
053900 AA030-EXIT.  EXIT SECTION.
054000*
054100 AA032-READ-PROMO-REQUEST  SECTION.
054200*********************************
054300*
054400     READ     PROMO-REQUEST-FILE
054500              AT END  MOVE  "Y"  TO  WS-PRM-EOF-SW.
054600*
054700 AA032-EXIT.  EXIT SECTION.
054800*
054900*    ===========================================================
055000*    AA040 - REWRITE THE FOUR HISTORY FILES, ONE PASS EACH,
055100*    OLD MASTER IN, NEW MASTER OUT, APPLYING EVERY PENDING
055200*    CHANGE ACCUMULATED IN PASS ONE ABOVE.
055300*    ===========================================================
055400 AA040-REWRITE-HISTORY-FILES  SECTION.
055500*********************************
055600*
055700     PERFORM  AA041-REWRITE-SALARY.
055800     PERFORM  AA042-REWRITE-TITLE.
055900     PERFORM  AA043-REWRITE-DEPT-EMP.
056000     PERFORM  AA044-REWRITE-DEPT-MGR.
056100*
056200 AA040-EXIT.  EXIT SECTION.
056300*
056400 AA041-REWRITE-SALARY     SECTION.
056500*********************************
056600*
056700     IF       WS-PEND-SAL-CNT  =  ZERO
056800              GO TO  AA041-EXIT.
056900     OPEN     INPUT   SALARY-FILE.
057000     OPEN     OUTPUT  SALARY-NEW-FILE.
057100     MOVE     "N"  TO  WS-SAL-EOF-SW.
057200     READ     SALARY-FILE
057300              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
057400*
057500 AA041-LOOP.
057600     IF       WS-88-SAL-EOF
057700              GO TO  AA041-APPEND.
057750     PERFORM  AA041A-CHECK-CLOSE  THRU  AA041A-EXIT.
058600     WRITE    PY-SALARY-NEW-RECORD  FROM  PY-SALARY-RECORD.
058700     READ     SALARY-FILE
058800              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
058900     GO TO    AA041-LOOP.
059000*
059010 AA041A-CHECK-CLOSE.
059020     SET      PSX  TO  1.
059030 AA041A-LOOP.
059040     IF       PSX  >  WS-PEND-SAL-CNT
059050              GO TO  AA041A-EXIT.
059060     IF       PND-SAL-88-CLOSE-DISK (PSX)
059070       AND    PND-SAL-CLOSE-EMP  (PSX)  =  SAL-EMP-NO
059080       AND    PND-SAL-CLOSE-FROM (PSX)  =  SAL-FROM-DATE
059090              MOVE  PND-SAL-CLOSE-TO (PSX)  TO  SAL-TO-DATE.
059095     SET      PSX  UP BY  1.
059098     GO TO    AA041A-LOOP.
059099*
059100 AA041A-EXIT.  EXIT.
059105*
059110 AA041-APPEND.
059120     SET      PSX  TO  1.
059130 AA041-APPEND-LOOP.
059140     IF       PSX  >  WS-PEND-SAL-CNT
059150              GO TO  AA041-APPEND-DONE.
059350     MOVE     SPACES                   TO  PY-SALARY-NEW-RECORD.
059400     MOVE     PND-SAL-EMP-NO    (PSX)  TO  SALN-EMP-NO.
059500     MOVE     PND-SAL-FROM-DATE (PSX)  TO  SALN-FROM-DATE.
059600     MOVE     PND-SAL-TO-DATE   (PSX)  TO  SALN-TO-DATE.
059700     MOVE     PND-SAL-AMOUNT    (PSX)  TO  SALN-AMOUNT.
060000     WRITE    PY-SALARY-NEW-RECORD.
060050     SET      PSX  UP BY  1.
060060     GO TO    AA041-APPEND-LOOP.
060070*
060080 AA041-APPEND-DONE.
060200     CLOSE    SALARY-FILE  SALARY-NEW-FILE.
060300*
060400 AA041-EXIT.  EXIT SECTION.
060500*
060600 AA042-REWRITE-TITLE      SECTION.
060700*********************************
060800*
060900     IF       WS-PEND-TIT-CNT  =  ZERO
061000              GO TO  AA042-EXIT.
061100     OPEN     INPUT   TITLE-FILE.
061200     OPEN     OUTPUT  TITLE-NEW-FILE.
061300     MOVE     "N"  TO  WS-TIT-EOF-SW.
061400     READ     TITLE-FILE
061500              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
061600*
061700 AA042-LOOP.
061800     IF       WS-88-TIT-EOF
061900              GO TO  AA042-APPEND.
061950     PERFORM  AA042A-CHECK-CLOSE  THRU  AA042A-EXIT.
062900     WRITE    PY-TITLE-NEW-RECORD  FROM  PY-TITLE-RECORD.
063000     READ     TITLE-FILE
063100              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
063200     GO TO    AA042-LOOP.
063300*
063310 AA042A-CHECK-CLOSE.
063320     SET      PTX  TO  1.
063330 AA042A-LOOP.
063340     IF       PTX  >  WS-PEND-TIT-CNT
063350              GO TO  AA042A-EXIT.
063360     IF       PND-TIT-88-CLOSE-DISK (PTX)
063370       AND    PND-TIT-CLOSE-EMP   (PTX)  =  TIT-EMP-NO
063380       AND    PND-TIT-CLOSE-TITLE (PTX)  =  TIT-TITLE
063390       AND    PND-TIT-CLOSE-FROM  (PTX)  =  TIT-FROM-DATE
063395              MOVE  PND-TIT-CLOSE-TO (PTX)  TO  TIT-TO-DATE.
063397     SET      PTX  UP BY  1.
063398     GO TO    AA042A-LOOP.
063399*
063400 AA042A-EXIT.  EXIT.
063405*
063410 AA042-APPEND.
063420     SET      PTX  TO  1.
063430 AA042-APPEND-LOOP.
063440     IF       PTX  >  WS-PEND-TIT-CNT
063450              GO TO  AA042-APPEND-DONE.
063650     MOVE     SPACES                   TO  PY-TITLE-NEW-RECORD.
063700     MOVE     PND-TIT-EMP-NO    (PTX)  TO  TITN-EMP-NO.
063800     MOVE     PND-TIT-TITLE     (PTX)  TO  TITN-TITLE.
063900     MOVE     PND-TIT-FROM-DATE (PTX)  TO  TITN-FROM-DATE.
064000     MOVE     PND-TIT-TO-DATE   (PTX)  TO  TITN-TO-DATE.
064300     WRITE    PY-TITLE-NEW-RECORD.
064350     SET      PTX  UP BY  1.
064360     GO TO    AA042-APPEND-LOOP.
064370*
064380 AA042-APPEND-DONE.
064500     CLOSE    TITLE-FILE  TITLE-NEW-FILE.
064600*
064700 AA042-EXIT.  EXIT SECTION.
064800*
064900 AA043-REWRITE-DEPT-EMP   SECTION.
065000*********************************
065100*
065200     IF       WS-PEND-DEA-CNT  =  ZERO
065300              GO TO  AA043-EXIT.
065400     OPEN     INPUT   DEPT-EMP-FILE.
065500     OPEN     OUTPUT  DEPT-EMP-NEW-FILE.
065600     MOVE     "N"  TO  WS-DEA-EOF-SW.
065700     READ     DEPT-EMP-FILE
065800              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
065900*
066000 AA043-LOOP.
066100     IF       WS-88-DEA-EOF
066200              GO TO  AA043-APPEND.
066250     PERFORM  AA043A-CHECK-CLOSE  THRU  AA043A-EXIT.
067200     WRITE    PY-DEPT-EMP-NEW-RECORD  FROM  PY-DEPT-EMP-RECORD.
067300     READ     DEPT-EMP-FILE
067400              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
067500     GO TO    AA043-LOOP.
067600*
067610 AA043A-CHECK-CLOSE.
067620     SET      PDX  TO  1.
067630 AA043A-LOOP.
067640     IF       PDX  >  WS-PEND-DEA-CNT
067650              GO TO  AA043A-EXIT.
067660     IF       PND-DEA-88-CLOSE-DISK (PDX)
067670       AND    PND-DEA-CLOSE-EMP  (PDX)  =  DEA-EMP-NO
067680       AND    PND-DEA-CLOSE-DEPT (PDX)  =  DEA-DEPT-NO
067690       AND    PND-DEA-CLOSE-FROM (PDX)  =  DEA-FROM-DATE
067695              MOVE  PND-DEA-CLOSE-TO (PDX)  TO  DEA-TO-DATE.
067697     SET      PDX  UP BY  1.
067698     GO TO    AA043A-LOOP.
067699*
067700 AA043A-EXIT.  EXIT.
067705*
067710 AA043-APPEND.
067720     SET      PDX  TO  1.
067730 AA043-APPEND-LOOP.
067740     IF       PDX  >  WS-PEND-DEA-CNT
067750              GO TO  AA043-APPEND-DONE.
067950     MOVE     SPACES                   TO  PY-DEPT-EMP-NEW-RECORD.
068000     MOVE     PND-DEA-EMP-NO    (PDX)  TO  DEAN-EMP-NO.
068100     MOVE     PND-DEA-DEPT-NO   (PDX)  TO  DEAN-DEPT-NO.
068200     MOVE     PND-DEA-FROM-DATE (PDX)  TO  DEAN-FROM-DATE.
068300     MOVE     PND-DEA-TO-DATE   (PDX)  TO  DEAN-TO-DATE.
068600     WRITE    PY-DEPT-EMP-NEW-RECORD.
068650     SET      PDX  UP BY  1.
068660     GO TO    AA043-APPEND-LOOP.
068670*
068680 AA043-APPEND-DONE.
068800     CLOSE    DEPT-EMP-FILE  DEPT-EMP-NEW-FILE.
068900*
069000 AA043-EXIT.  EXIT SECTION.
069100*
069200 AA044-REWRITE-DEPT-MGR   SECTION.
069300*********************************
069400*
069500     IF       WS-PEND-DMG-CNT  =  ZERO
069600              GO TO  AA044-EXIT.
069700     OPEN     INPUT   DEPT-MGR-FILE.
069800     OPEN     OUTPUT  DEPT-MGR-NEW-FILE.
069900     MOVE     "N"  TO  WS-DMG-EOF-SW.
070000     READ     DEPT-MGR-FILE
070100              AT END  MOVE  "Y"  TO  WS-DMG-EOF-SW.
070200*
070300 AA044-LOOP.
070400     IF       WS-88-DMG-EOF
070500              GO TO  AA044-APPEND.
070550     PERFORM  AA044A-CHECK-CLOSE  THRU  AA044A-EXIT.
071500     WRITE    PY-DEPT-MGR-NEW-RECORD  FROM  PY-DEPT-MGR-RECORD.
071600     READ     DEPT-MGR-FILE
071700              AT END  MOVE  "Y"  TO  WS-DMG-EOF-SW.
071800     GO TO    AA044-LOOP.
071900*
071910 AA044A-CHECK-CLOSE.
071920     SET      PMX  TO  1.
071930 AA044A-LOOP.
071940     IF       PMX  >  WS-PEND-DMG-CNT
071950              GO TO  AA044A-EXIT.
071960     IF       PND-DMG-88-CLOSE-DISK (PMX)
071970       AND    PND-DMG-CLOSE-EMP  (PMX)  =  DMG-EMP-NO
071980       AND    PND-DMG-CLOSE-DEPT (PMX)  =  DMG-DEPT-NO
071990       AND    PND-DMG-CLOSE-FROM (PMX)  =  DMG-FROM-DATE
071995              MOVE  PND-DMG-CLOSE-TO (PMX)  TO  DMG-TO-DATE.
071997     SET      PMX  UP BY  1.
071998     GO TO    AA044A-LOOP.
071999*
072000 AA044A-EXIT.  EXIT.
072005*
072010 AA044-APPEND.
072020     SET      PMX  TO  1.
072030 AA044-APPEND-LOOP.
072040     IF       PMX  >  WS-PEND-DMG-CNT
072050              GO TO  AA044-APPEND-DONE.
072250     MOVE     SPACES                   TO  PY-DEPT-MGR-NEW-RECORD.
072300     MOVE     PND-DMG-EMP-NO    (PMX)  TO  DMGN-EMP-NO.
072400     MOVE     PND-DMG-DEPT-NO   (PMX)  TO  DMGN-DEPT-NO.
072500     MOVE     PND-DMG-FROM-DATE (PMX)  TO  DMGN-FROM-DATE.
072600     MOVE     PND-DMG-TO-DATE   (PMX)  TO  DMGN-TO-DATE.
072900     WRITE    PY-DEPT-MGR-NEW-RECORD.
072950     SET      PMX  UP BY  1.
072960     GO TO    AA044-APPEND-LOOP.
072970*
072980 AA044-APPEND-DONE.
073100     CLOSE    DEPT-MGR-FILE  DEPT-MGR-NEW-FILE.
073200*
073300 AA044-EXIT.  EXIT SECTION.
073400*
073500 AA090-CLOSE-FILES       SECTION.
073600*********************************
073700*
073800     CLOSE    PROMO-REQUEST-FILE
073900              DEPARTMENT-FILE
074000              PROMO-LOG-FILE.
074100*
074200 AA090-EXIT.  EXIT SECTION.
074300*
074400*    ===========================================================
074500*    BB000 - EDIT AND POST ONE PROMOTION TRANSACTION.  THE
074600*    FIRST FAILED CHECK ABORTS THIS TRANSACTION ONLY - NO
074700*    PARTIAL UPDATE IS EVER STAGED.
074800*    ===========================================================
074900 BB000-PROCESS-ONE-TRANSACTION  SECTION.
075000*********************************
075100*
075200     MOVE     "Y"  TO  WS-VALID-SW.
075300     MOVE     SPACES  TO  WS-ERROR-TEXT.
075400     PERFORM  BB010-VALIDATE-REQUEST.
075500     IF       WS-88-VALID
075600              PERFORM  BB020-LOCATE-EMPLOYEE.
075700     IF       WS-88-VALID
075800              PERFORM  BB030-BUSINESS-RULES-CHECK.
075900     IF       WS-88-VALID
076000              PERFORM  BB050-APPLY-CHANGES
076100              ADD      1  TO  WS-ACC-CNT
076200              MOVE     "EMPLOYEE PROMOTED SUCCESSFULLY"
076300                       TO  WS-ERROR-TEXT
076400     ELSE
076500              ADD      1  TO  WS-REJ-CNT.
076600     MOVE     PRM-EMP-NO     TO  WS-LOG-EMP-NO.
076700     MOVE     WS-ERROR-TEXT  TO  WS-LOG-MESSAGE.
076800     WRITE    PROMO-LOG-RECORD  FROM  WS-LOG-LINE-X.
076900*
077000 BB000-EXIT.  EXIT  SECTION.
077100*
077200*    ===========================================================
077300*    BB010 - REQUEST SHAPE VALIDATION.  THE FIRST THREE SPEC
077400*    MESSAGES ARE OWN CODE SO THE EXACT WORDING IS MET.  MAPS09
077410*    IS ALSO CALLED, BELT AND BRACES, TO RE-CHECK THE SAME FOUR
077420*    FIELDS - SEE NE-HR-0046-A, MAPS09 NO LONGER SCREENS TITLE
077430*    CHARACTERS, ONLY THE FOUR FIELD CHECKS THE SPEC CALLS FOR.
077700*    MAPS04 IS CALLED TO VALIDATE / DEFAULT THE PROMOTION DATE.
077800*    NOTE - NEW-TITLE LENGTH IS ALWAYS 1-50 AS IT IS A FIXED
077900*    PIC X(50) FIELD ONCE PRESENCE HAS BEEN CONFIRMED, SO THE
078000*    SEPARATE LENGTH CHECK IN THE SPEC CANNOT FAIL HERE.
078100*    ===========================================================
078200 BB010-VALIDATE-REQUEST  SECTION.
078300*********************************
078400*
078500     IF       PRM-EMP-NO      =  ZERO
078600       OR     PRM-NEW-SALARY  =  ZERO
078700       OR     PRM-NEW-TITLE   =  SPACES
078800       OR     PRM-NEW-DEPT-NO =  SPACES
078900              MOVE  "N"  TO  WS-VALID-SW
079000              MOVE  "PLEASE PROVIDE ALL 4: EMPNO, NEWSALARY,
079050-                    "NEWTITLE, NEWDEPTNO"
079100                    TO  WS-ERROR-TEXT
079400              GO TO  BB010-EXIT.
079500     IF       PRM-NEW-SALARY  <  1
079600              MOVE  "N"  TO  WS-VALID-SW
079700              MOVE  "SALARY MUST BE POSITIVE"  TO  WS-ERROR-TEXT
079800              GO TO  BB010-EXIT.
079900     MOVE     PRM-EMP-NO        TO  PRV-EMP-NO.
080000     MOVE     PRM-NEW-SALARY    TO  PRV-NEW-SALARY.
080100     MOVE     PRM-NEW-TITLE     TO  PRV-NEW-TITLE.
080200     MOVE     PRM-NEW-DEPT-NO   TO  PRV-NEW-DEPT-NO.
080300     CALL     "MAPS09"  USING  MAPS09-WS.
080400     IF       PRV-88-INVALID
080500              MOVE  "N"  TO  WS-VALID-SW
080600              MOVE  PRV-ERROR-TEXT  TO  WS-ERROR-TEXT
080700              GO TO  BB010-EXIT.
080800     IF       PRM-PROMOTION-DATE-X  =  SPACES
080900       OR     PRM-PROMOTION-DATE    =  ZERO
081000              MOVE  SPACES  TO  DTV-INPUT-DATE
081100     ELSE
081200              MOVE  PRM-PROMOTION-DATE-X  TO  DTV-INPUT-DATE.
081300     CALL     "MAPS04"  USING  MAPS04-WS.
081400     IF       DTV-OUTPUT-DATE  =  ZERO  AND  DTV-INPUT-DATE NOT = SPACES
081500              MOVE  "N"  TO  WS-VALID-SW
081600              MOVE  "DATE MUST BE IN YYYY-MM-DD FORMAT."
081700                    TO  WS-ERROR-TEXT
081800              GO TO  BB010-EXIT.
081900     MOVE     DTV-OUTPUT-DATE  TO  WS-EFFECTIVE-DATE.
082000*
082100 BB010-EXIT.  EXIT SECTION.
082200*
082300*    ===========================================================
082400*    BB020 - LOCATE THE EMPLOYEE AND THE CURRENT SALARY, TITLE,
082500*    DEPT-EMP AND DEPT-MGR ROWS.  THE PENDING TABLES ARE
082600*    SCANNED FIRST SO A SECOND PROMOTION FOR THE SAME EMPLOYEE
082700*    IN THIS SAME RUN SEES THE FIRST PROMOTION'S RESULT.
082800*    ===========================================================
082900 BB020-LOCATE-EMPLOYEE   SECTION.
083000*********************************
083100*
083200     SET      WS-88-FOUND  TO  FALSE.
083300     SET      ETX  TO  1.
083400     SEARCH ALL  WS-EMP-ENTRY
083500         AT END  MOVE  "N"  TO  WS-FOUND-SW
083600         WHEN  WET-EMP-NO (ETX)  =  PRM-EMP-NO
083700              MOVE  "Y"  TO  WS-FOUND-SW.
083800     IF       NOT WS-88-FOUND
084000              MOVE  "N"  TO  WS-VALID-SW
084100              MOVE  "EMPLOYEE DOES NOT EXIST"  TO  WS-ERROR-TEXT
084200              GO TO  BB020-EXIT.
084300     PERFORM  BB021-LOCATE-CURRENT-SALARY.
084400     PERFORM  BB022-LOCATE-CURRENT-TITLE.
084500     PERFORM  BB023-LOCATE-CURRENT-DEPT-EMP.
084600     PERFORM  BB024-LOCATE-CURRENT-DEPT-MGR.
084700*
084800 BB020-EXIT.  EXIT SECTION.
084900*
085000 BB021-LOCATE-CURRENT-SALARY  SECTION.
085100*********************************
085200*
085300     MOVE     "N"  TO  WS-CUR-SAL-FOUND-SW.
085400     MOVE     "N"  TO  WS-CUR-SAL-PEND-SW.
085450     SET      PSX  TO  WS-PEND-SAL-CNT.
085500 BB021-PEND-LOOP.
085510     IF       PSX  <  1
085520              GO TO  BB021-PEND-DONE.
085700     IF       PND-SAL-EMP-NO (PSX)  =  PRM-EMP-NO
086000       AND    PND-SAL-TO-DATE (PSX)  =  99990101
086100              MOVE  "Y"  TO  WS-CUR-SAL-FOUND-SW
086200              MOVE  "Y"  TO  WS-CUR-SAL-PEND-SW
086300              MOVE  PSX  TO  WS-CUR-SAL-PEND-IDX
086400              MOVE  PND-SAL-FROM-DATE (PSX)
086500                    TO  WS-CUR-SAL-FROM-DATE
086600              MOVE  PND-SAL-TO-DATE   (PSX)
086700                    TO  WS-CUR-SAL-TO-DATE
086800              MOVE  PND-SAL-AMOUNT    (PSX)
086900                    TO  WS-CUR-SAL-AMOUNT
087000              GO TO  BB021-EXIT.
087050     SET      PSX  DOWN BY  1.
087060     GO TO    BB021-PEND-LOOP.
087070*
087080 BB021-PEND-DONE.
087200     OPEN     INPUT  SALARY-FILE.
087300     MOVE     "N"  TO  WS-SAL-EOF-SW.
087400     READ     SALARY-FILE
087500              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
087600*
087700 BB021-LOOP.
087800     IF       WS-88-SAL-EOF
087900              GO TO  BB021-DONE.
088000     IF       SAL-EMP-NO  =  PRM-EMP-NO
088100              MOVE  "Y"  TO  WS-CUR-SAL-FOUND-SW
088200              MOVE  SAL-FROM-DATE  TO  WS-CUR-SAL-FROM-DATE
088300              MOVE  SAL-TO-DATE    TO  WS-CUR-SAL-TO-DATE
088400              MOVE  SAL-AMOUNT     TO  WS-CUR-SAL-AMOUNT.
088500     READ     SALARY-FILE
088600              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
088700     GO TO    BB021-LOOP.
088800*
088900 BB021-DONE.
089000     CLOSE    SALARY-FILE.
089100*
089200 BB021-EXIT.  EXIT SECTION.
089300*
089400 BB022-LOCATE-CURRENT-TITLE  SECTION.
089500*********************************
089600*
089700     MOVE     "N"  TO  WS-CUR-TIT-FOUND-SW.
089800     MOVE     "N"  TO  WS-CUR-TIT-PEND-SW.
089850     SET      PTX  TO  WS-PEND-TIT-CNT.
089860 BB022-PEND-LOOP.
089870     IF       PTX  <  1
089880              GO TO  BB022-PEND-DONE.
090100     IF       PND-TIT-EMP-NO (PTX)  =  PRM-EMP-NO
090200       AND    PND-TIT-TO-DATE (PTX)  =  99990101
090300              MOVE  "Y"  TO  WS-CUR-TIT-FOUND-SW
090400              MOVE  "Y"  TO  WS-CUR-TIT-PEND-SW
090500              MOVE  PTX  TO  WS-CUR-TIT-PEND-IDX
090600              MOVE  PND-TIT-TITLE     (PTX)
090700                    TO  WS-CUR-TIT-TITLE
090800              MOVE  PND-TIT-FROM-DATE (PTX)
090900                    TO  WS-CUR-TIT-FROM-DATE
091000              MOVE  PND-TIT-TO-DATE   (PTX)
091100                    TO  WS-CUR-TIT-TO-DATE
091200              GO TO  BB022-EXIT.
091210     SET      PTX  DOWN BY  1.
091220     GO TO    BB022-PEND-LOOP.
091230*
091240 BB022-PEND-DONE.
091400     OPEN     INPUT  TITLE-FILE.
091500     MOVE     "N"  TO  WS-TIT-EOF-SW.
091600     READ     TITLE-FILE
091700              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
091800*
091900 BB022-LOOP.
092000     IF       WS-88-TIT-EOF
092100              GO TO  BB022-DONE.
092200     IF       TIT-EMP-NO  =  PRM-EMP-NO
092300              MOVE  "Y"  TO  WS-CUR-TIT-FOUND-SW
092400              MOVE  TIT-TITLE      TO  WS-CUR-TIT-TITLE
092500              MOVE  TIT-FROM-DATE  TO  WS-CUR-TIT-FROM-DATE
092600              MOVE  TIT-TO-DATE    TO  WS-CUR-TIT-TO-DATE.
092700     READ     TITLE-FILE
092800              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
092900     GO TO    BB022-LOOP.
093000*
093100 BB022-DONE.
093200     CLOSE    TITLE-FILE.
093300*
093400 BB022-EXIT.  EXIT SECTION.
093500*
093600 BB023-LOCATE-CURRENT-DEPT-EMP  SECTION.
093700*********************************
093800*
093900     MOVE     "N"  TO  WS-CUR-DEA-FOUND-SW.
094000     MOVE     "N"  TO  WS-CUR-DEA-PEND-SW.
094050     SET      PDX  TO  WS-PEND-DEA-CNT.
094060 BB023-PEND-LOOP.
094070     IF       PDX  <  1
094080              GO TO  BB023-PEND-DONE.
094300     IF       PND-DEA-EMP-NO (PDX)  =  PRM-EMP-NO
094400       AND    PND-DEA-TO-DATE (PDX)  =  99990101
094500              MOVE  "Y"  TO  WS-CUR-DEA-FOUND-SW
094600              MOVE  "Y"  TO  WS-CUR-DEA-PEND-SW
094700              MOVE  PDX  TO  WS-CUR-DEA-PEND-IDX
094800              MOVE  PND-DEA-DEPT-NO   (PDX)
094900                    TO  WS-CUR-DEA-DEPT-NO
095000              MOVE  PND-DEA-FROM-DATE (PDX)
095100                    TO  WS-CUR-DEA-FROM-DATE
095200              MOVE  PND-DEA-TO-DATE   (PDX)
095300                    TO  WS-CUR-DEA-TO-DATE
095400              GO TO  BB023-EXIT.
095410     SET      PDX  DOWN BY  1.
095420     GO TO    BB023-PEND-LOOP.
095430*
095440 BB023-PEND-DONE.
095600     OPEN     INPUT  DEPT-EMP-FILE.
095700     MOVE     "N"  TO  WS-DEA-EOF-SW.
095800     READ     DEPT-EMP-FILE
095900              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
096000*
096100 BB023-LOOP.
096200     IF       WS-88-DEA-EOF
096300              GO TO  BB023-DONE.
096400     IF       DEA-EMP-NO  =  PRM-EMP-NO
096500              MOVE  "Y"  TO  WS-CUR-DEA-FOUND-SW
096600              MOVE  DEA-DEPT-NO    TO  WS-CUR-DEA-DEPT-NO
096700              MOVE  DEA-FROM-DATE  TO  WS-CUR-DEA-FROM-DATE
096800              MOVE  DEA-TO-DATE    TO  WS-CUR-DEA-TO-DATE.
096900     READ     DEPT-EMP-FILE
097000              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
097100     GO TO    BB023-LOOP.
097200*
097300 BB023-DONE.
097400     CLOSE    DEPT-EMP-FILE.
097500*
097600 BB023-EXIT.  EXIT SECTION.
097700*
097800 BB024-LOCATE-CURRENT-DEPT-MGR  SECTION.
097900*********************************
098000*
098100     MOVE     "N"  TO  WS-CUR-DMG-FOUND-SW.
098200     MOVE     "N"  TO  WS-CUR-DMG-PEND-SW.
098250     SET      PMX  TO  WS-PEND-DMG-CNT.
098260 BB024-PEND-LOOP.
098270     IF       PMX  <  1
098280              GO TO  BB024-PEND-DONE.
098500     IF       PND-DMG-EMP-NO (PMX)  =  PRM-EMP-NO
098600       AND    PND-DMG-TO-DATE (PMX)  =  99990101
098700              MOVE  "Y"  TO  WS-CUR-DMG-FOUND-SW
098800              MOVE  "Y"  TO  WS-CUR-DMG-PEND-SW
098900              MOVE  PMX  TO  WS-CUR-DMG-PEND-IDX
099000              MOVE  PND-DMG-DEPT-NO   (PMX)
099100                    TO  WS-CUR-DMG-DEPT-NO
099200              MOVE  PND-DMG-FROM-DATE (PMX)
099300                    TO  WS-CUR-DMG-FROM-DATE
099400              MOVE  PND-DMG-TO-DATE   (PMX)
099500                    TO  WS-CUR-DMG-TO-DATE
099600              GO TO  BB024-EXIT.
099610     SET      PMX  DOWN BY  1.
099620     GO TO    BB024-PEND-LOOP.
099630*
099640 BB024-PEND-DONE.
099800     OPEN     INPUT  DEPT-MGR-FILE.
099900     MOVE     "N"  TO  WS-DMG-EOF-SW.
100000     READ     DEPT-MGR-FILE
100100              AT END  MOVE  "Y"  TO  WS-DMG-EOF-SW.
100200*
100300 BB024-LOOP.
100400     IF       WS-88-DMG-EOF
100500              GO TO  BB024-DONE.
100600     IF       DMG-EMP-NO  =  PRM-EMP-NO
100700              MOVE  "Y"  TO  WS-CUR-DMG-FOUND-SW
100800              MOVE  DMG-DEPT-NO    TO  WS-CUR-DMG-DEPT-NO
100900              MOVE  DMG-FROM-DATE  TO  WS-CUR-DMG-FROM-DATE
101000              MOVE  DMG-TO-DATE    TO  WS-CUR-DMG-TO-DATE.
101100     READ     DEPT-MGR-FILE
101200              AT END  MOVE  "Y"  TO  WS-DMG-EOF-SW.
101300     GO TO    BB024-LOOP.
101400*
101500 BB024-DONE.
101600     CLOSE    DEPT-MGR-FILE.
101700*
101800 BB024-EXIT.  EXIT SECTION.
101900*
102000*    ===========================================================
102100*    BB030 - BUSINESS VALIDATION, IN THE ORDER REQUIRED.
102200*    ===========================================================
102300 BB030-BUSINESS-RULES-CHECK  SECTION.
102400*********************************
102500*
102600     IF       DTV-INPUT-DATE  NOT =  SPACES
102700       AND    WS-EFFECTIVE-DATE  <  WS-CUR-SAL-FROM-DATE
102800              MOVE  "N"  TO  WS-VALID-SW
102850              PERFORM  BB039-FORMAT-EFFECTIVE-DATE
102900              STRING  "PROMOTION DATE CANNOT BE EARLIER THAN "
103000                      "EMPLOYEE'S START DATE: "
103100                      WS-EFF-DATE-ISO  DELIMITED  SIZE
103300                      INTO  WS-ERROR-TEXT
103400              GO TO  BB030-EXIT.
103500     IF       WS-CUR-SAL-TO-DATE  NOT =  99990101
103600              MOVE  "N"  TO  WS-VALID-SW
103700              MOVE  "EMPLOYEE IS NO LONGER WITH THE COMPANY"
103800                    TO  WS-ERROR-TEXT
103900              GO TO  BB030-EXIT.
104000     PERFORM  BB031-COMPUTE-CHANGE-FLAGS.
104100     IF       NOT WS-88-SAL-CHANGED
104200       AND    NOT WS-88-DEPT-CHANGED
104300       AND    NOT WS-88-TITLE-CHANGED
104400              MOVE  "N"  TO  WS-VALID-SW
104500              MOVE  "PROVIDED DATA MATCHES EXISTING DATA, NO
104550-                    "CHANGES REQUESTED"
104600                    TO  WS-ERROR-TEXT
104900              GO TO  BB030-EXIT.
105000     IF       WS-88-DEPT-CHANGED
105100              PERFORM  BB033-CHECK-DEPT-EXISTS.
105200     IF       WS-88-INVALID
105300              GO TO  BB030-EXIT.
105400     PERFORM  BB034-CHECK-DUPLICATE-DATE.
105500     IF       WS-88-INVALID
105600              GO TO  BB030-EXIT.
105700     IF       WS-88-DEPT-CHANGED
105800              PERFORM  BB035-CHECK-PRIOR-DEPT.
105900*
106000 BB030-EXIT.  EXIT SECTION.
106100*
106200 BB031-COMPUTE-CHANGE-FLAGS  SECTION.
106300*********************************
106400*
106500     MOVE     "N"  TO  WS-SAL-CHANGED-SW.
106600     IF       PRM-NEW-SALARY  NOT =  WS-CUR-SAL-AMOUNT
106700              MOVE  "Y"  TO  WS-SAL-CHANGED-SW.
106800     MOVE     PRM-NEW-DEPT-NO  TO  WS-NEW-DEPT-LC.
106900     INSPECT  WS-NEW-DEPT-LC  CONVERTING  WS-UPPER-ALPHA
107000              TO  WS-LOWER-ALPHA.
107100     MOVE     WS-CUR-DEA-DEPT-NO  TO  WS-OLD-DEPT-LC.
107200     INSPECT  WS-OLD-DEPT-LC  CONVERTING  WS-UPPER-ALPHA
107300              TO  WS-LOWER-ALPHA.
107400     MOVE     "N"  TO  WS-DEPT-CHANGED-SW.
107500     IF       WS-NEW-DEPT-LC  NOT =  WS-OLD-DEPT-LC
107600              MOVE  "Y"  TO  WS-DEPT-CHANGED-SW.
107700     MOVE     PRM-NEW-TITLE  TO  WS-NEW-TITLE-UC.
107800     INSPECT  WS-NEW-TITLE-UC  CONVERTING  WS-LOWER-ALPHA
107900              TO  WS-UPPER-ALPHA.
108000     MOVE     WS-CUR-TIT-TITLE  TO  WS-OLD-TITLE-UC.
108100     INSPECT  WS-OLD-TITLE-UC  CONVERTING  WS-LOWER-ALPHA
108200              TO  WS-UPPER-ALPHA.
108300     MOVE     "N"  TO  WS-TITLE-CHANGED-SW.
108400     IF       WS-NEW-TITLE-UC  NOT =  WS-OLD-TITLE-UC
108500              MOVE  "Y"  TO  WS-TITLE-CHANGED-SW.
108600*
108700 BB031-EXIT.  EXIT SECTION.
108800*
108900 BB033-CHECK-DEPT-EXISTS  SECTION.
109000*********************************
109100*
109200     SET      WS-88-INVALID  TO  FALSE.
109300     SET      WS-88-VALID    TO  TRUE.
109400     SET      DTX  TO  1.
109500     SEARCH ALL  WS-DEPT-ENTRY
109600         AT END  MOVE  "N"  TO  WS-VALID-SW
109700         WHEN  WDT-DEPT-NO (DTX)  =  WS-NEW-DEPT-LC
109800              MOVE  "Y"  TO  WS-VALID-SW.
109900     IF       WS-88-INVALID
110000              STRING  "DEPARTMENT "  PRM-NEW-DEPT-NO
110100                      " DOES NOT EXIST."  DELIMITED  SIZE
110200                      INTO  WS-ERROR-TEXT.
110300*
110400 BB033-EXIT.  EXIT SECTION.
110500*
110510*    ===========================================================
110520*    BB034 - NO SECOND PROMOTION ON THE SAME EFFECTIVE DATE.
110530*    RULE 6 BARS A FROM-DATE MATCH ON *ANY* EXISTING SALARY,
110540*    TITLE OR DEPT-EMP ROW FOR THIS EMPLOYEE - NOT JUST THE
110550*    ROW CURRENTLY OPEN - SO EACH PENDING TABLE IS SCANNED
110560*    FIRST, THEN THE FULL ON-DISK HISTORY IS RESCANNED, THE
110570*    SAME PATTERN AS BB035 BELOW.
110580*    ===========================================================
110600 BB034-CHECK-DUPLICATE-DATE  SECTION.
110700*********************************
110800*
110810     SET      PSX  TO  1.
110820 BB034-PEND-SAL-LOOP.
110830     IF       PSX  >  WS-PEND-SAL-CNT
110840              GO TO  BB034-PEND-SAL-DONE.
110850     IF       PND-SAL-EMP-NO   (PSX)  =  PRM-EMP-NO
110860       AND    PND-SAL-FROM-DATE (PSX)  =  WS-EFFECTIVE-DATE
110870              GO TO  BB034-REJECT.
110880     SET      PSX  UP BY  1.
110890     GO TO    BB034-PEND-SAL-LOOP.
110900*
110910 BB034-PEND-SAL-DONE.
110920     SET      PTX  TO  1.
110930 BB034-PEND-TIT-LOOP.
110940     IF       PTX  >  WS-PEND-TIT-CNT
110950              GO TO  BB034-PEND-TIT-DONE.
110960     IF       PND-TIT-EMP-NO   (PTX)  =  PRM-EMP-NO
110970       AND    PND-TIT-FROM-DATE (PTX)  =  WS-EFFECTIVE-DATE
110980              GO TO  BB034-REJECT.
110990     SET      PTX  UP BY  1.
111000     GO TO    BB034-PEND-TIT-LOOP.
111010*
111020 BB034-PEND-TIT-DONE.
111030     SET      PDX  TO  1.
111040 BB034-PEND-DEA-LOOP.
111050     IF       PDX  >  WS-PEND-DEA-CNT
111060              GO TO  BB034-PEND-DEA-DONE.
111070     IF       PND-DEA-EMP-NO   (PDX)  =  PRM-EMP-NO
111080       AND    PND-DEA-FROM-DATE (PDX)  =  WS-EFFECTIVE-DATE
111090              GO TO  BB034-REJECT.
111100     SET      PDX  UP BY  1.
111110     GO TO    BB034-PEND-DEA-LOOP.
111120*
111130 BB034-PEND-DEA-DONE.
111140     OPEN     INPUT  SALARY-FILE.
111150     MOVE     "N"  TO  WS-SAL-EOF-SW.
111160     READ     SALARY-FILE
111170              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
111180*
111190 BB034-SAL-LOOP.
111200     IF       WS-88-SAL-EOF
111210              GO TO  BB034-SAL-DONE.
111220     IF       SAL-EMP-NO  =  PRM-EMP-NO
111230       AND    SAL-FROM-DATE  =  WS-EFFECTIVE-DATE
111240              CLOSE  SALARY-FILE
111250              GO TO  BB034-REJECT.
111260     READ     SALARY-FILE
111270              AT END  MOVE  "Y"  TO  WS-SAL-EOF-SW.
111280     GO TO    BB034-SAL-LOOP.
111290*
111300 BB034-SAL-DONE.
111310     CLOSE    SALARY-FILE.
111320*
111330     OPEN     INPUT  TITLE-FILE.
111340     MOVE     "N"  TO  WS-TIT-EOF-SW.
111350     READ     TITLE-FILE
111360              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
111370*
111380 BB034-TIT-LOOP.
111390     IF       WS-88-TIT-EOF
111400              GO TO  BB034-TIT-DONE.
111410     IF       TIT-EMP-NO  =  PRM-EMP-NO
111420       AND    TIT-FROM-DATE  =  WS-EFFECTIVE-DATE
111430              CLOSE  TITLE-FILE
111440              GO TO  BB034-REJECT.
111450     READ     TITLE-FILE
111460              AT END  MOVE  "Y"  TO  WS-TIT-EOF-SW.
111470     GO TO    BB034-TIT-LOOP.
111480*
111490 BB034-TIT-DONE.
111500     CLOSE    TITLE-FILE.
111510*
111520     OPEN     INPUT  DEPT-EMP-FILE.
111530     MOVE     "N"  TO  WS-DEA-EOF-SW.
111540     READ     DEPT-EMP-FILE
111550              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
111560*
111570 BB034-DEA-LOOP.
111580     IF       WS-88-DEA-EOF
111590              GO TO  BB034-DONE.
111600     IF       DEA-EMP-NO  =  PRM-EMP-NO
111610       AND    DEA-FROM-DATE  =  WS-EFFECTIVE-DATE
111620              CLOSE  DEPT-EMP-FILE
111630              GO TO  BB034-REJECT.
111640     READ     DEPT-EMP-FILE
111650              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
111660     GO TO    BB034-DEA-LOOP.
111670*
111680 BB034-DONE.
111690     CLOSE    DEPT-EMP-FILE.
111700     GO TO    BB034-EXIT.
111710*
111720 BB034-REJECT.
111730     MOVE     "N"  TO  WS-VALID-SW.
111740     PERFORM  BB039-FORMAT-EFFECTIVE-DATE.
111750     STRING   "EMPLOYEE HAS ALREADY BEEN PROMOTED ON "
111760              WS-EFF-DATE-ISO
111770              " AND CANNOT BE PROMOTED AGAIN ON THE "
111780              "SAME DATE"  DELIMITED  SIZE
111790              INTO  WS-ERROR-TEXT.
111800*
112000 BB034-EXIT.  EXIT SECTION.
112010*
112020 BB039-FORMAT-EFFECTIVE-DATE  SECTION.
112030*********************************
112040*
112050     STRING   WS-EFF-CCYY  "-"  WS-EFF-MM  "-"  WS-EFF-DD
112060              DELIMITED  SIZE  INTO  WS-EFF-DATE-ISO.
112070*
112080 BB039-EXIT.  EXIT SECTION.
112100*
112200*    ===========================================================
112300*    BB035 - NO RETURN TO A PREVIOUS DEPARTMENT.  SCANS THE
112400*    PENDING DEPT-EMP ENTRIES FOR THIS EMPLOYEE, THEN RESCANS
112500*    THE ON-DISK FILE.
112600*    ===========================================================
112700 BB035-CHECK-PRIOR-DEPT   SECTION.
112800*********************************
112900*
112950     SET      PDX  TO  1.
112960 BB035-PEND-LOOP.
112970     IF       PDX  >  WS-PEND-DEA-CNT
112980              GO TO  BB035-PEND-DONE.
113200     IF       PND-DEA-EMP-NO (PDX)  =  PRM-EMP-NO
113300              MOVE  PND-DEA-DEPT-NO (PDX)
113400                    TO  WS-SCAN-DEPT-LC
113500              INSPECT  WS-SCAN-DEPT-LC  CONVERTING
113600                       WS-UPPER-ALPHA  TO  WS-LOWER-ALPHA
113700              IF     WS-SCAN-DEPT-LC  =  WS-NEW-DEPT-LC
113800                     MOVE  "N"  TO  WS-VALID-SW
113900                     GO TO  BB035-REJECT
114000              END-IF.
114050     SET      PDX  UP BY  1.
114060     GO TO    BB035-PEND-LOOP.
114070*
114080 BB035-PEND-DONE.
114200     OPEN     INPUT  DEPT-EMP-FILE.
114300     MOVE     "N"  TO  WS-DEA-EOF-SW.
114400     READ     DEPT-EMP-FILE
114500              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
114600*
114700 BB035-LOOP.
114800     IF       WS-88-DEA-EOF
114900              GO TO  BB035-DONE.
115000     IF       DEA-EMP-NO  =  PRM-EMP-NO
115100              MOVE  DEA-DEPT-NO  TO  WS-SCAN-DEPT-LC
115200              INSPECT  WS-SCAN-DEPT-LC  CONVERTING
115300                       WS-UPPER-ALPHA  TO  WS-LOWER-ALPHA
115400              IF     WS-SCAN-DEPT-LC  =  WS-NEW-DEPT-LC
115500                     MOVE  "N"  TO  WS-VALID-SW
115600                     CLOSE  DEPT-EMP-FILE
115700                     GO TO  BB035-REJECT
115800              END-IF.
115900     READ     DEPT-EMP-FILE
116000              AT END  MOVE  "Y"  TO  WS-DEA-EOF-SW.
116100     GO TO    BB035-LOOP.
116200*
116300 BB035-DONE.
116400     CLOSE    DEPT-EMP-FILE.
116500     GO TO    BB035-EXIT.
116600*
116700 BB035-REJECT.
116800     MOVE     "EMPLOYEE CANNOT RETURN TO THEIR PREVIOUS DEPARTMENT"
116900              TO  WS-ERROR-TEXT.
117000*
117100 BB035-EXIT.  EXIT SECTION.
117200*
117300*    ===========================================================
117400*    BB050 - STAGE THE ACCEPTED CHANGES INTO THE PENDING TABLES.
117500*    THE ACTUAL FILE REWRITE HAPPENS ONCE, AT AA040, AFTER ALL
117600*    TRANSACTIONS HAVE BEEN EDITED.
117700*    ===========================================================
117800 BB050-APPLY-CHANGES     SECTION.
117900*********************************
118000*
118100     IF       WS-88-SAL-CHANGED
118200              PERFORM  BB051-STAGE-SALARY.
118300     IF       WS-88-DEPT-CHANGED
118400              PERFORM  BB052-STAGE-DEPT-EMP.
118500     IF       WS-88-TITLE-CHANGED
118600              PERFORM  BB053-STAGE-TITLE.
118700*
118800 BB050-EXIT.  EXIT SECTION.
118900*
119000 BB051-STAGE-SALARY      SECTION.
119100*********************************
119200*
119300     IF       WS-88-CUR-SAL-PEND
119400              MOVE  WS-EFFECTIVE-DATE
119500                    TO  PND-SAL-TO-DATE (WS-CUR-SAL-PEND-IDX)
119600     ELSE
119700              ADD   1  TO  WS-PEND-SAL-CNT
119800              SET   PSX  TO  WS-PEND-SAL-CNT
119900              MOVE  "Y"               TO  PND-SAL-CLOSE-SW (PSX)
120000              MOVE  PRM-EMP-NO        TO  PND-SAL-CLOSE-EMP (PSX)
120100              MOVE  WS-CUR-SAL-FROM-DATE
120200                                      TO  PND-SAL-CLOSE-FROM (PSX)
120300              MOVE  WS-EFFECTIVE-DATE TO  PND-SAL-CLOSE-TO (PSX)
120400              SUBTRACT  1  FROM  WS-PEND-SAL-CNT.
120500     ADD      1  TO  WS-PEND-SAL-CNT.
120600     SET      PSX  TO  WS-PEND-SAL-CNT.
120700     MOVE     PRM-EMP-NO         TO  PND-SAL-EMP-NO  (PSX).
120800     MOVE     WS-EFFECTIVE-DATE  TO  PND-SAL-FROM-DATE (PSX).
120900     MOVE     99990101           TO  PND-SAL-TO-DATE (PSX).
121000     MOVE     PRM-NEW-SALARY     TO  PND-SAL-AMOUNT (PSX).
121100     MOVE     "N"                TO  PND-SAL-CLOSE-SW (PSX).
121200*
121300 BB051-EXIT.  EXIT SECTION.
121400*
121500 BB052-STAGE-DEPT-EMP    SECTION.
121600*********************************
121700*
121800     IF       WS-88-CUR-DEA-PEND
121900              MOVE  WS-EFFECTIVE-DATE
122000                    TO  PND-DEA-TO-DATE (WS-CUR-DEA-PEND-IDX)
122100     ELSE
122200              IF    WS-88-CUR-DEA-FOUND
122300                    ADD   1  TO  WS-PEND-DEA-CNT
122400                    SET   PDX  TO  WS-PEND-DEA-CNT
122500                    MOVE  "Y"  TO  PND-DEA-CLOSE-SW (PDX)
122600                    MOVE  PRM-EMP-NO  TO  PND-DEA-CLOSE-EMP (PDX)
122700                    MOVE  WS-CUR-DEA-DEPT-NO
122800                                TO  PND-DEA-CLOSE-DEPT (PDX)
122900                    MOVE  WS-CUR-DEA-FROM-DATE
123000                                TO  PND-DEA-CLOSE-FROM (PDX)
123100                    MOVE  WS-EFFECTIVE-DATE
123200                                TO  PND-DEA-CLOSE-TO (PDX)
123300                    SUBTRACT  1  FROM  WS-PEND-DEA-CNT
123400              END-IF.
123500     ADD      1  TO  WS-PEND-DEA-CNT.
123600     SET      PDX  TO  WS-PEND-DEA-CNT.
123700     MOVE     PRM-EMP-NO       TO  PND-DEA-EMP-NO  (PDX).
123800     MOVE     WS-NEW-DEPT-LC   TO  PND-DEA-DEPT-NO (PDX).
123900     MOVE     WS-EFFECTIVE-DATE  TO  PND-DEA-FROM-DATE (PDX).
124000     MOVE     99990101         TO  PND-DEA-TO-DATE (PDX).
124100     MOVE     "N"              TO  PND-DEA-CLOSE-SW (PDX).
124200*
124300 BB052-EXIT.  EXIT SECTION.
124400*
124500*    ===========================================================
124600*    BB053 - STAGE THE TITLE CHANGE AND, WHERE THE TRANSITION
124700*    TOUCHES "MANAGER", THE DEPT-MANAGER CHANGE THAT GOES
124800*    WITH IT.
124900*    ===========================================================
125000 BB053-STAGE-TITLE       SECTION.
125100*********************************
125200*
125300     MOVE     PRM-NEW-TITLE  TO  TTL-INPUT-TEXT.
125400     CALL     "MAPS01"  USING  MAPS01-WS.
125500     MOVE     TTL-OUTPUT-TEXT  TO  WS-NEW-TITLE-TC.
125600     IF       WS-88-CUR-TIT-PEND
125700              MOVE  WS-EFFECTIVE-DATE
125800                    TO  PND-TIT-TO-DATE (WS-CUR-TIT-PEND-IDX)
125900     ELSE
126000              ADD   1  TO  WS-PEND-TIT-CNT
126100              SET   PTX  TO  WS-PEND-TIT-CNT
126200              MOVE  "Y"  TO  PND-TIT-CLOSE-SW (PTX)
126300              MOVE  PRM-EMP-NO  TO  PND-TIT-CLOSE-EMP (PTX)
126400              MOVE  WS-CUR-TIT-TITLE
126500                                  TO  PND-TIT-CLOSE-TITLE (PTX)
126600              MOVE  WS-CUR-TIT-FROM-DATE
126700                                  TO  PND-TIT-CLOSE-FROM (PTX)
126800              MOVE  WS-EFFECTIVE-DATE
126900                                  TO  PND-TIT-CLOSE-TO (PTX)
127000              SUBTRACT  1  FROM  WS-PEND-TIT-CNT.
127100     ADD      1  TO  WS-PEND-TIT-CNT.
127200     SET      PTX  TO  WS-PEND-TIT-CNT.
127300     MOVE     PRM-EMP-NO        TO  PND-TIT-EMP-NO  (PTX).
127400     MOVE     WS-NEW-TITLE-TC   TO  PND-TIT-TITLE   (PTX).
127500     MOVE     WS-EFFECTIVE-DATE TO  PND-TIT-FROM-DATE (PTX).
127600     MOVE     99990101          TO  PND-TIT-TO-DATE (PTX).
127700     MOVE     "N"               TO  PND-TIT-CLOSE-SW (PTX).
127800*
127900     IF       WS-OLD-TITLE-UC  =  "MANAGER"
128000       AND    WS-NEW-TITLE-UC  NOT =  "MANAGER"
128100              PERFORM  BB054-CLOSE-DEPT-MGR.
128200     IF       WS-NEW-TITLE-UC  =  "MANAGER"
128300              PERFORM  BB055-OPEN-DEPT-MGR.
128400*
128500 BB053-EXIT.  EXIT SECTION.
128600*
128700 BB054-CLOSE-DEPT-MGR    SECTION.
128800*********************************
128900*
129000     IF       WS-88-CUR-DMG-FOUND
129100              IF     WS-88-CUR-DMG-PEND
129200                     MOVE  WS-EFFECTIVE-DATE
129300                           TO  PND-DMG-TO-DATE (WS-CUR-DMG-PEND-IDX)
129400              ELSE
129500                     ADD   1  TO  WS-PEND-DMG-CNT
129600                     SET   PMX  TO  WS-PEND-DMG-CNT
129700                     MOVE  "Y"  TO  PND-DMG-CLOSE-SW (PMX)
129800                     MOVE  PRM-EMP-NO
129900                               TO  PND-DMG-CLOSE-EMP (PMX)
130000                     MOVE  WS-CUR-DMG-DEPT-NO
130100                               TO  PND-DMG-CLOSE-DEPT (PMX)
130200                     MOVE  WS-CUR-DMG-FROM-DATE
130300                               TO  PND-DMG-CLOSE-FROM (PMX)
130400                     MOVE  WS-EFFECTIVE-DATE
130500                               TO  PND-DMG-CLOSE-TO (PMX)
130600                     SUBTRACT  1  FROM  WS-PEND-DMG-CNT
130700              END-IF.
130800*
130900 BB054-EXIT.  EXIT SECTION.
131000*
131100 BB055-OPEN-DEPT-MGR     SECTION.
131200*********************************
131300*
131400     ADD      1  TO  WS-PEND-DMG-CNT.
131500     SET      PMX  TO  WS-PEND-DMG-CNT.
131600     MOVE     PRM-EMP-NO        TO  PND-DMG-EMP-NO  (PMX).
131700     MOVE     WS-NEW-DEPT-LC    TO  PND-DMG-DEPT-NO (PMX).
131800     MOVE     WS-EFFECTIVE-DATE TO  PND-DMG-FROM-DATE (PMX).
131900     MOVE     99990101          TO  PND-DMG-TO-DATE (PMX).
132000     MOVE     "N"               TO  PND-DMG-CLOSE-SW (PMX).
132100*
132200 BB055-EXIT.  EXIT SECTION.
