000100*    *****************************************************************
000200*                                                                   *
000300*       P R O M O T I O N   R E Q U E S T   F I E L D               *
000400*               V A L I D A T I O N   R O U T I N E                 *
000500*                                                                   *
000600*    *****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100*    **
001200     PROGRAM-ID.         MAPS09.
001300*    **
001400     AUTHOR.             CIS COBOL CONVERSION BY V B COEN FBCS, FIDM,
001500*                        FIDPM, 1/11/82, FOR APPLEWOOD COMPUTERS.
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700     DATE-WRITTEN.       1/11/1982.
001800     DATE-COMPILED.
001900*    **
002000     SECURITY.           COPYRIGHT (C) 1967-2026, VINCENT BRYAN COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002300*    **
002400     REMARKS.            PROMOTION REQUEST FIELD VALIDATION.
002500*                        CHECKS EMPLOYEE NUMBER, NEW SALARY, NEW
002600*                        JOB TITLE AND NEW DEPARTMENT NUMBER FOR
002700*                        PRESENCE AND SHAPE BEFORE THE REQUEST IS
002800*                        APPLIED.
002900*    **
003000     VERSION.            1.02 OF 08/11/82  01:30.
003100*                        2.00 OF 22/11/2025.
003200*    ****
003300* CHANGES:
003400* 29/01/2009 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
003500* 16/04/2024 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003600*                         PREVIOUS NOTICES.
003700* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
003800* 22/11/2025 VBC - 2.0.00 RE-TASKED FOR THE HR MODULE, SEE
003900*                         NE-HR-0046.  THIS WAS THE MOD 11 CHECK
004000*                         DIGIT ROUTINE - DROPPED THE ARITHMETIC
004100*                         BUT KEPT THE CHARACTER-BY-CHARACTER
004200*                         SEARCH-TABLE TECHNIQUE, NOW USED TO
004300*                         SCREEN THE NEW JOB TITLE FOR STRAY
004400*                         PUNCTUATION.
004450* 28/11/2025 VBC - 2.0.01 SEE NE-HR-0046-A.  THE HR SPEC DOES NOT
004460*                         BAR ANY CHARACTER FROM THE NEW JOB
004470*                         TITLE - DIGITS, AMPERSANDS AND THE
004480*                         LIKE ARE ALL VALID TITLE TEXT TO HR -
004490*                         SO THE CHARACTER-BY-CHARACTER SCREEN
004500*                         CARRIED OVER FROM THE OLD CHECK DIGIT
004510*                         ROUTINE IS WITHDRAWN.  MAPS09 NOW
004520*                         PERFORMS ONLY THE FOUR FIELD CHECKS
004530*                         THE SPEC CALLS FOR - PRESENCE OF ALL
004540*                         FOUR FIELDS, SALARY POSITIVE, TITLE
004550*                         PRESENT AND DEPARTMENT PRESENT.  THE
004560*                         ALPHA/AR1 SEARCH TABLE IT DROVE IS
004570*                         REMOVED WITH IT.
004575* 28/11/2025 VBC - 2.0.02 SEE NE-HR-0046-A.  ADDED THE 9(4)
004576*                         ALTERNATE VIEW OF PRV-NEW-DEPT-NO IN
004577*                         WSMAPS09 AND NOW REJECT AN ALL-ZERO
004578*                         DEPARTMENT NUMBER THE SAME WAY EMP-NO
004579*                         AND NEW-SALARY ARE ALREADY REJECTED
004580*                         WHEN BLANK OR ZERO.
004581*
004600*    *************************************************************************
004700*
004800* COPYRIGHT NOTICE.
004900* ****************
005000*
005100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
005200*
005300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005400* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
005500*
005600* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
005700* UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
005800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED
005900* FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
006000* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
006100*
006200*    *************************************************************************
006300*
006400 ENVIRONMENT             DIVISION.
006500*===============================
006600*
006700     COPY  "envdiv.cob".
006800     INPUT-OUTPUT            SECTION.
006900*------------------------------
007000*
007100 DATA                    DIVISION.
007200*===============================
007300 WORKING-STORAGE SECTION.
007400*----------------------
007500*
008400 LINKAGE SECTION.
008500*--------------
008600*
008700     COPY  "wsmaps09.cob".
008800*
008900 PROCEDURE DIVISION  USING  MAPS09-WS.
009000*===================================
009100*
009200 MAIN.
009300     MOVE     "Y"      TO  PRV-RESULT-SW.
009400     MOVE     SPACES   TO  PRV-ERROR-TEXT.
009500*
009600     IF       PRV-EMP-NO-X  =  SPACES  OR  PRV-EMP-NO  =  ZERO
009700              MOVE  "N"  TO  PRV-RESULT-SW
009800              MOVE  "EMPLOYEE NUMBER MISSING OR ZERO"  TO  PRV-ERROR-TEXT
009900              GO TO  MAIN-EXIT.
010000*
010100     IF       PRV-NEW-SALARY-X  =  SPACES  OR
010200              PRV-NEW-SALARY  NOT >  ZERO
010300              MOVE  "N"  TO  PRV-RESULT-SW
010400              MOVE  "NEW SALARY MUST BE GREATER THAN ZERO"  TO
010500                    PRV-ERROR-TEXT
010600              GO TO  MAIN-EXIT.
010700*
010800     IF       PRV-NEW-TITLE  =  SPACES
010900              MOVE  "N"  TO  PRV-RESULT-SW
011000              MOVE  "NEW JOB TITLE MISSING"  TO  PRV-ERROR-TEXT
011100              GO TO  MAIN-EXIT.
011200*
011300     IF       PRV-NEW-DEPT-NO  =  SPACES  OR  PRV-NEW-DEPT-NO-9  =  ZERO
011400              MOVE  "N"  TO  PRV-RESULT-SW
011500              MOVE  "NEW DEPARTMENT NUMBER MISSING"  TO  PRV-ERROR-TEXT
011600              GO TO  MAIN-EXIT.
011700*
014800 MAIN-EXIT.   EXIT PROGRAM.
014900*************    ************
