000100*    ****************************************************************
000200*                                                                   *
000300*      P R O M O T I O N   D A T E   V A L I D A T I O N   A N D    *
000400*                    D E F A U L T I N G   U T I L I T Y            *
000500*                                                                   *
000600*    ****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*========================
001000*
001100     PROGRAM-ID.         MAPS04.
001200     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300     INSTALLATION.       APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.       31/10/1982.
001500     DATE-COMPILED.
001600     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
001700*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.            VALIDATES A PROMOTION EFFECTIVE DATE SUPPLIED
002100*                        AS 8 DIGITS, CCYYMMDD, AND RETURNS THE SAME
002200*                        PACKED FORM.  IF THE CALLER PASSES SPACES OR
002300*                        ZERO (NO DATE SUPPLIED ON THE TRANSACTION)
002400*                        TODAY'S DATE IS RETURNED INSTEAD.  A
002500*                        MALFORMED DATE IS RETURNED AS ZERO.
002600*
002700*    VERSION.            1.04 OF 03/02/02 21:00.
002800*                        2.00 OF 21/11/2025.
002900*    ****
003000*
003100* CHANGES:
003200* 05/02/02 VBC - CONVERTED TO YEAR 2K USING DD/MM/YYYY.
003300* 29/01/09 VBC - MIGRATION TO GNU COBOL, RE-WRITTEN TO USE
003400*                INTRINSIC FUNCTIONS AS V1.10 FOR MAPS04, TO HELP
003500*                REDUCE RISK OF FORMAT CHANGE PROBLEMS IN OLD
003600*                PROGRAMS.
003700* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003800*                      PREVIOUS NOTICES.
003900* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004000* 21/11/25 VBC - 2.0.00 RE-TASKED FOR THE HR MODULE, SEE NE-HR-0045.
004100*                DROPPED THE UK/USA/INTL JUGGLING - PROMOTION DATES
004200*                ARE ALWAYS CCYYMMDD ON THE TRANSACTION.  ADDED
004300*                THE BLANK-MEANS-TODAY DEFAULT.
004400* 23/11/25 VBC -       DROPPED THE GNUCOBOL INTRINSIC FUNCTIONS
004500*                      BROUGHT IN BY THE 2009 CONVERSION - THIS
004600*                      COPY OF THE RUN-TIME DOES NOT CARRY THEM -
004700*                      BACK TO MANUAL DIGIT/RANGE/LEAP-YEAR
004800*                      CHECKING AS PER THE ORIGINAL 1982 LOGIC.
004900*
005000*    *************************************************************
005100*
005200* COPYRIGHT NOTICE.
005300* ****************
005400*
005500* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005600* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
005700* 1976-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
005800* LICENSE, SEE THE FILE COPYING FOR DETAILS.
005900*
006000*    *************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300*========================
006400*
006500     COPY  "envdiv.cob".
006600     INPUT-OUTPUT     SECTION.
006700*-----------------------
006800*
006900 DATA DIVISION.
007000*========================
007100 WORKING-STORAGE  SECTION.
007200*-----------------------
007300*
007400 01  DATE-FIELDS.
007500     03  TEST-DATE.
007600         05  TD-CCYY        PIC 9(4).
007700         05  TD-CCYY-R  REDEFINES TD-CCYY.
007800             07  TD-CC      PIC 99.
007900             07  TD-YY      PIC 99.
008000         05  TD-MM          PIC 99.
008100         05  TD-DD          PIC 99.
008200     03  TEST-DATE9  REDEFINES TEST-DATE
008300                        PIC 9(8).
008400     03  TD-REMAINDER       PIC 99           COMP.
008500     03  TD-LEAP-SW         PIC X            VALUE "N".
008600         88  TD-88-LEAP             VALUE "Y".
008650     03  FILLER                 PIC X(2).
008700*
008800 01  WS-DAYS-IN-MONTH-TABLE.
008900     03  FILLER  PIC 99  VALUE 31.
009000     03  FILLER  PIC 99  VALUE 28.
009100     03  FILLER  PIC 99  VALUE 31.
009200     03  FILLER  PIC 99  VALUE 30.
009300     03  FILLER  PIC 99  VALUE 31.
009400     03  FILLER  PIC 99  VALUE 30.
009500     03  FILLER  PIC 99  VALUE 31.
009600     03  FILLER  PIC 99  VALUE 31.
009700     03  FILLER  PIC 99  VALUE 30.
009800     03  FILLER  PIC 99  VALUE 31.
009900     03  FILLER  PIC 99  VALUE 30.
010000     03  FILLER  PIC 99  VALUE 31.
010100 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
010200     03  WS-DIM          PIC 99  OCCURS 12  INDEXED BY MX.
010300*
010400 LINKAGE           SECTION.
010500*-----------------------
010600*
010700     COPY  "wsmaps04.cob".
010800*
010900 PROCEDURE  DIVISION USING  MAPS04-WS.
011000*=========================================
011100*
011200*    IF NO EFFECTIVE DATE WAS SUPPLIED ON THE TRANSACTION THE
011300*    EFFECTIVE DATE IS TODAY, PER THE PROMOTION POSTING RULES.
011400*
011500     IF       DTV-INPUT-DATE  =  SPACES  OR  "00000000"
011600              ACCEPT  DTV-OUTPUT-DATE  FROM  DATE YYYYMMDD
011700              GO TO   MAIN-EXIT.
011800*
011900     IF       DTV-INPUT-DATE  NOT NUMERIC
012000              GO TO  INVALID-DATE.
012100*
012200     MOVE     DTV-INPUT-DATE  TO  TEST-DATE9.
012250*
012260     IF       TD-MM  <  01  OR  >  12  OR
012400              TD-DD  <  01
012500              GO TO  INVALID-DATE.
012600*
012700     SET      MX  TO  TD-MM.
012800*
012900*    ********************************************
013000*       DATE VALIDATION & CONVERSION             *
013100*       ============================             *
013200*                                                *
013300*    REQUIRES DATE INPUT IN DTV-INPUT-DATE AS    *
013400*    CCYYMMDD & RETURNS DATE AS CCYYMMDD IN      *
013500*    DTV-OUTPUT-DATE.  DATE ERRORS RETURNED AS   *
013600*    DTV-OUTPUT-DATE EQUAL ZERO.                 *
013700*    ********************************************
013800*
013900     MOVE     "N"  TO  TD-LEAP-SW.
014000     DIVIDE   TD-CCYY  BY  4  GIVING  TD-REMAINDER
014100                              REMAINDER TD-REMAINDER.
014200     IF       TD-REMAINDER  =  ZERO
014300              MOVE  "Y"  TO  TD-LEAP-SW
014400              DIVIDE  TD-CCYY  BY  100  GIVING  TD-REMAINDER
014500                                        REMAINDER TD-REMAINDER
014600              IF      TD-REMAINDER  =  ZERO
014700                      MOVE  "N"  TO  TD-LEAP-SW
014800                      DIVIDE  TD-CCYY  BY  400  GIVING  TD-REMAINDER
014900                                                REMAINDER TD-REMAINDER
015000                      IF      TD-REMAINDER  =  ZERO
015100                              MOVE  "Y"  TO  TD-LEAP-SW
015200                      END-IF
015300              END-IF.
015400*
015500     IF       TD-MM  =  02  AND  TD-88-LEAP
015600              IF      TD-DD  >  29
015700                      GO TO  INVALID-DATE
015800              END-IF
015900     ELSE
016000              IF      TD-DD  >  WS-DIM (MX)
016100                      GO TO  INVALID-DATE
016200              END-IF.
016300*
016400     MOVE     TEST-DATE9  TO  DTV-OUTPUT-DATE.
016500     GO TO    MAIN-EXIT.
016600*
016700 INVALID-DATE.
016800     MOVE     ZERO  TO  DTV-OUTPUT-DATE.
016900*
017000 MAIN-EXIT.
017100     EXIT PROGRAM.
