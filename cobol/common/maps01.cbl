000100*    ****************************************************************
000200*                                                                   *
000300*    T I T L E   C A S E   F O R M A T T I N G   U T I L I T Y       *
000400*                                                                   *
000500*    ****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*===============================
000900*
001000     PROGRAM-ID.        MAPS01.
001100     AUTHOR.            V B COEN FBCS, FIDM, FIDPM.
001200     INSTALLATION.      APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.      31/10/1982.
001400     DATE-COMPILED.
001500     SECURITY.          COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
001600*                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                       LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.           TITLE-CASE FORMATTING UTILITY.
002000*                       FIRST LETTER OF EACH SPACE-DELIMITED WORD
002100*                       UPPER, REST LOWER, RUNS OF WHITESPACE
002200*                       COLLAPSED TO ONE SPACE, RESULT TRIMMED.
002300*
002400*    VERSION.           1.03 OF 03/02/02 21:00.
002500*    ****
002600* CHANGES:
002700* 29/01/2009 VBC -        MIGRATION TO OPEN COBOL -> GNUCOBOL.
002800* 08/04/2018 VBC - 1.3.00 NO LONGER USED AS PASSWORD ENCODER.
002900* 21/11/2025 VBC - 2.0.00 RE-TASKED FOR THE HR MODULE - WAS THE
003000*                         PASS-WORD/NAME CIPHER, NOW DOES TITLE
003100*                         CASE FOR JOB TITLES ON A PROMOTION.
003200*                         SEE NE-HR-0044.  KEPT THE SCRAMBLED-
003300*                         ALPHABET SEARCH TECHNIQUE BUT SWAPPED
003400*                         IN A PLAIN A-TO-Z/a-TO-Z PAIR OF TABLES
003500*                         SINCE WE NEED CASE FOLDING, NOT A CIPHER.
003600* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003700*                         PREVIOUS NOTICES.
003800* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
003900*
004000*    *************************************************************
004100*
004200* COPYRIGHT NOTICE.
004300* ****************
004400*
004500* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004600* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
004700* 1976-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
004800* LICENSE, SEE THE FILE COPYING FOR DETAILS.
004900*
005000*    *************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300*===============================
005400*
005500     COPY  "envdiv.cob".
005600     INPUT-OUTPUT            SECTION.
005700*------------------------------
005800*
005900 DATA DIVISION.
006000*===============================
006100*
006200 WORKING-STORAGE SECTION.
006300*----------------------
006400*
006500 01  WS-ALPHA-TABLES.
006600     03  WS-UPPER-ALPHA        PIC X(26)
006700                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800     03  WS-UPPER-ALPHA-R  REDEFINES WS-UPPER-ALPHA.
006900         05  AR1               PIC X     OCCURS 26 INDEXED BY XX.
007000     03  WS-LOWER-ALPHA        PIC X(26)
007100                               VALUE "abcdefghijklmnopqrstuvwxyz".
007200     03  WS-LOWER-ALPHA-R  REDEFINES WS-LOWER-ALPHA.
007300         05  AR1-L             PIC X     OCCURS 26 INDEXED BY A.
007350     03  FILLER                PIC X(2)  VALUE SPACES.
007400*
007500 01  WS-SCAN-FIELDS.
007600     03  WS-CHAR               PIC X.
007700     03  WS-AT-WORD-START-SW   PIC X     VALUE "Y".
007800         88  WS-88-AT-WORD-START       VALUE "Y".
007850     03  FILLER                PIC X(2)  VALUE SPACES.
007900*
008000 77  WS-IN-PTR                 PIC S9(4) COMP.
008100 77  WS-OUT-PTR                PIC S9(4) COMP.
008200 77  WS-IN-LEN                 PIC S9(4) COMP  VALUE 50.
008300*
008400 LINKAGE SECTION.
008500*--------------
008600*
008700     COPY  "wsmaps01.cob".
008800*
008900 PROCEDURE DIVISION  USING  MAPS01-WS.
009000*===================================
009100*
009200     MOVE     SPACES      TO  TTL-OUTPUT-TEXT.
009300     MOVE     ZERO        TO  WS-OUT-PTR.
009400     MOVE     "Y"         TO  WS-AT-WORD-START-SW.
009500     MOVE     1           TO  WS-IN-PTR.
009600*
009700 SCAN-LOOP.
009800     IF       WS-IN-PTR  >  WS-IN-LEN
009900              GO TO  SCAN-EXIT.
010000*
010100     MOVE     TTL-INPUT-TEXT (WS-IN-PTR:1)  TO  WS-CHAR.
010200*
010300     IF       WS-CHAR  =  SPACE
010400              IF     WS-OUT-PTR  >  ZERO
010500                     MOVE  "Y"  TO  WS-AT-WORD-START-SW
010600              END-IF
010700              GO TO  SCAN-NEXT.
010800*
010900     IF       WS-88-AT-WORD-START
011000              IF     WS-OUT-PTR  >  ZERO
011100                     ADD     1        TO  WS-OUT-PTR
011200                     MOVE    SPACE    TO  TTL-OUTPUT-TEXT (WS-OUT-PTR:1)
011300              END-IF
011400              PERFORM  BB010-UPPER-CHAR  THRU  BB010-EXIT
011500     ELSE
011600              PERFORM  BB020-LOWER-CHAR  THRU  BB020-EXIT
011700     END-IF.
011800*
011900     ADD      1  TO  WS-OUT-PTR.
012000     MOVE     WS-CHAR  TO  TTL-OUTPUT-TEXT (WS-OUT-PTR:1).
012100     MOVE     "N"  TO  WS-AT-WORD-START-SW.
012200*
012300 SCAN-NEXT.
012400     ADD      1  TO  WS-IN-PTR.
012500     GO TO    SCAN-LOOP.
012600*
012700 SCAN-EXIT.
012800     GO TO    MAIN-EXIT.
012900*
013000*    *************************************
013100*    FOLD THE CURRENT CHARACTER TO UPPER  *
013200*    CASE USING THE ALPHABET TABLES       *
013300*    *************************************
013400*
013500 BB010-UPPER-CHAR.
013600     SET      A  TO  1.
013700     SEARCH   AR1-L  AT END  GO TO  BB010-EXIT
013800                     WHEN  AR1-L (A)  =  WS-CHAR
013900                     MOVE  AR1 (A)  TO  WS-CHAR.
014000*
014100 BB010-EXIT.
014200     EXIT.
014300*
014400*    *************************************
014500*    FOLD THE CURRENT CHARACTER TO LOWER  *
014600*    CASE USING THE ALPHABET TABLES       *
014700*    *************************************
014800*
014900 BB020-LOWER-CHAR.
015000     SET      XX  TO  1.
015100     SEARCH   AR1  AT END  GO TO  BB020-EXIT
015200                   WHEN  AR1 (XX)  =  WS-CHAR
015300                   MOVE  AR1-L (XX)  TO  WS-CHAR.
015400*
015500 BB020-EXIT.
015600     EXIT.
015700*
015800 MAIN-EXIT.
015900     EXIT PROGRAM.
016000*    ********    ************
