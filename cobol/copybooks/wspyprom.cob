000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR PROMO-REQUEST        *
000400*    (PROMOTION TRANSACTION) FILE               *
000500*       PROCESSED IN ARRIVAL ORDER, NO KEY       *
000600*    *******************************************
000700*    FILE SIZE 75 BYTES PADDED TO 76 BY FILLER.
000800*
000900* 29/10/25 VBC - CREATED, MODELLED ON THE PAY TRANSACTIONS
001000*                RECORD SHAPE FOR THE NEW HR MODULE.
001100* 21/11/25 VBC - PRM-PROMOTION-DATE-X ADDED SO BB010 CAN TELL
001200*                BLANK (SPACES) FROM ZERO FROM A BAD DATE.
001300*
001400 01  PY-PROMO-REQUEST-RECORD.
001500     03  PRM-EMP-NO            PIC 9(6).
001600     03  PRM-NEW-SALARY        PIC S9(7).
001700     03  PRM-NEW-TITLE         PIC X(50).
001800     03  PRM-NEW-DEPT-NO       PIC X(4).
001900     03  PRM-PROMOTION-DATE    PIC 9(8).
002000     03  PRM-PROMOTION-DATE-X  REDEFINES PRM-PROMOTION-DATE
002100                               PIC X(8).
002200     03  FILLER                PIC X(1).
002300*
