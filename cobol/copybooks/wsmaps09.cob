000100*    *******************************************
000200*    LINKAGE FOR MAPS09 - PROMOTION REQUEST      *
000300*    FIELD VALIDATION UTILITY                    *
000400*    *******************************************
000500*
000600* 22/11/25 VBC - RE-TASKED FROM THE OLD CHECK-DIGIT LINKAGE,
000700*                SEE NE-HR-0046.
000750* 28/11/25 VBC - SEE NE-HR-0046-A.  ADDED THE 9(4) ALTERNATE
000760*                VIEW OF PRV-NEW-DEPT-NO SO MAPS09 CAN TEST FOR
000770*                AN ALL-ZERO DEPARTMENT NUMBER THE SAME WAY IT
000780*                ALREADY TESTS EMP-NO AND NEW-SALARY.
000800*
000900 01  MAPS09-WS.
001000     03  PRV-EMP-NO            PIC 9(6).
001100     03  PRV-EMP-NO-X  REDEFINES PRV-EMP-NO
001200                               PIC X(6).
001300     03  PRV-NEW-SALARY        PIC S9(7).
001400     03  PRV-NEW-SALARY-X  REDEFINES PRV-NEW-SALARY
001500                               PIC X(7).
001600     03  PRV-NEW-TITLE         PIC X(50).
001700     03  PRV-NEW-DEPT-NO       PIC X(4).
001710     03  PRV-NEW-DEPT-NO-9  REDEFINES PRV-NEW-DEPT-NO
001720                               PIC 9(4).
001800     03  PRV-RESULT-SW         PIC X.
001900         88  PRV-88-VALID              VALUE "Y".
002000         88  PRV-88-INVALID            VALUE "N".
002100     03  PRV-ERROR-TEXT        PIC X(40).
002150     03  FILLER                PIC X(4).
002200*
