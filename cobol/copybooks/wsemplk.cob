000100*    *******************************************
000200*    RECORD DEFINITION FOR THE EMPLOYEE LOOKUP   *
000300*    REQUEST FILE - ONE EMP-NO PER LINE,         *
000400*    PROCESSED IN ARRIVAL ORDER                  *
000500*    *******************************************
000600*
000700* 25/11/25 VBC - CREATED FOR THE EMPLOYEE RECORD RETRIEVAL
000800*                UNIT, SEE NE-HR-0049.
000900*
001000 01  PY-EMP-LOOKUP-RECORD.
001100     03  ELK-EMP-NO            PIC 9(6).
001200     03  FILLER                PIC X(2).
001300*
