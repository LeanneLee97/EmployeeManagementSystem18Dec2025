000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR DEPT-MANAGER         *
000400*    (DEPARTMENT MANAGER HISTORY) FILE          *
000500*       USES DMG-EMP-NO + DMG-DEPT-NO AS KEY     *
000600*    *******************************************
000700*    FILE SIZE 26 BYTES PADDED TO 28 BY FILLER.
000800*
000900* 29/10/25 VBC - CREATED, MODELLED ON THE ACCOUNTS RECORD
001000*                SHAPE FOR THE NEW HR MODULE.
001100* 14/11/25 VBC - ADDED DMG-88-CURRENT, SEE NE-HR-0047.
001200* 20/11/25 VBC - CLARIFIED DMG-EMP-NO IS THE MANAGER'S OWN
001300*                EMPLOYEE NUMBER, NOT THE DEPARTMENT'S STAFF.
001400*
001500 01  PY-DEPT-MGR-RECORD.
001600     03  DMG-EMP-NO            PIC 9(6).
001700     03  DMG-DEPT-NO           PIC X(4).
001800     03  DMG-FROM-DATE         PIC 9(8).
001900     03  DMG-TO-DATE           PIC 9(8).
002000         88  DMG-88-CURRENT            VALUE 99990101.
002100     03  FILLER                PIC X(2).
002200*
