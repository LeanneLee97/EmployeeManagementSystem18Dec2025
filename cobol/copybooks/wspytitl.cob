000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR TITLE HISTORY        *
000400*              FILE                             *
000500*       USES TIT-EMP-NO + TIT-TITLE +            *
000600*            TIT-FROM-DATE AS KEY                *
000700*    *******************************************
000800*    FILE SIZE 72 BYTES PADDED TO 74 BY FILLER.
000900*
001000* 29/10/25 VBC - CREATED, MODELLED ON THE PAY TRANSACTIONS
001100*                RECORD SHAPE FOR THE NEW HR MODULE.
001200* 14/11/25 VBC - ADDED TIT-88-CURRENT, SEE NE-HR-0047.
001300* 02/12/25 VBC - TIT-TITLE WIDENED TO X(50) TO ALLOW FOR THE
001400*                LONGER JOB TITLES NOW IN USE ACROSS HR.
001500*
001600 01  PY-TITLE-RECORD.
001700     03  TIT-EMP-NO            PIC 9(6).
001800     03  TIT-TITLE             PIC X(50).
001900     03  TIT-FROM-DATE         PIC 9(8).
002000     03  TIT-TO-DATE           PIC 9(8).
002100         88  TIT-88-CURRENT            VALUE 99990101.
002200     03  FILLER                PIC X(2).
002300*
