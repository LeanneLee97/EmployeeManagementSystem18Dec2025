000100*    *******************************************
000200*    LINKAGE FOR MAPS04 - PROMOTION DATE        *
000300*    VALIDATION / DEFAULTING UTILITY            *
000400*    *******************************************
000500*
000600* 21/11/25 VBC - RE-TASKED FROM THE OLD UK/USA/INTL DATE
000700*                LINKAGE, SEE NE-HR-0045.
000800* 23/11/25 VBC - DTV-INPUT-DATE SHORTENED TO 8 BYTES - THE
000900*                TRANSACTION CARRIES CCYYMMDD, NOT A PUNCTUATED
001000*                PICTURE, SO WE VALIDATE THE DIGITS DIRECTLY.
001100*
001200 01  MAPS04-WS.
001300     03  DTV-INPUT-DATE        PIC X(8).
001400     03  DTV-OUTPUT-DATE       PIC 9(8).
001450     03  FILLER                PIC X(4).
001500*
