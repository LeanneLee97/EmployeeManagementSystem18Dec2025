000100*    *******************************************
000200*    RECORD DEFINITION FOR THE DEPARTMENT ROSTER *
000300*    PAGE REQUEST FILE - ONE REQUEST PER LINE,   *
000400*    PROCESSED IN ARRIVAL ORDER                  *
000500*    *******************************************
000600*
000700* 27/11/25 VBC - CREATED FOR THE DEPARTMENT ROSTER UNIT,
000800*                SEE NE-HR-0050.
000900*
001000 01  PY-DEPT-PAGE-REQUEST.
001100     03  DPQ-DEPT-NO           PIC X(4).
001200     03  DPQ-PAGE-NO           PIC 9(4).
001300     03  FILLER                PIC X(2).
001400*
