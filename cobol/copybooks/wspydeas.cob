000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR DEPT-EMP             *
000400*    (DEPARTMENT ASSIGNMENT HISTORY) FILE       *
000500*       USES DEA-EMP-NO + DEA-DEPT-NO AS KEY     *
000600*    *******************************************
000700*    FILE SIZE 26 BYTES PADDED TO 28 BY FILLER.
000800*
000900* 29/10/25 VBC - CREATED, MODELLED ON THE ACCOUNTS RECORD
001000*                SHAPE FOR THE NEW HR MODULE.
001100* 14/11/25 VBC - ADDED DEA-88-CURRENT, SEE NE-HR-0047.
001200*
001300 01  PY-DEPT-EMP-RECORD.
001400     03  DEA-EMP-NO            PIC 9(6).
001500     03  DEA-DEPT-NO           PIC X(4).
001600     03  DEA-FROM-DATE         PIC 9(8).
001700     03  DEA-TO-DATE           PIC 9(8).
001800         88  DEA-88-CURRENT            VALUE 99990101.
001900     03  FILLER                PIC X(2).
002000*
