000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR SALARY HISTORY       *
000400*              FILE                             *
000500*       USES SAL-EMP-NO + SAL-FROM-DATE AS KEY   *
000600*    *******************************************
000700*    FILE SIZE 29 BYTES PADDED TO 30 BY FILLER.
000800*
000900* 29/10/25 VBC - CREATED, MODELLED ON THE PAY TRANSACTIONS
001000*                RECORD SHAPE FOR THE NEW HR MODULE.
001100* 14/11/25 VBC - ADDED SAL-88-CURRENT, SEE NE-HR-0047 - OPEN
001200*                ENDED ROWS MARKED BY TO-DATE 9999-01-01.
001300*
001400 01  PY-SALARY-RECORD.
001500     03  SAL-EMP-NO            PIC 9(6).
001600     03  SAL-FROM-DATE         PIC 9(8).
001700     03  SAL-FROM-DATE-R   REDEFINES SAL-FROM-DATE.
001800         05  SAL-FROM-CCYY     PIC 9(4).
001900         05  SAL-FROM-MM       PIC 9(2).
002000         05  SAL-FROM-DD       PIC 9(2).
002100     03  SAL-TO-DATE           PIC 9(8).
002200         88  SAL-88-CURRENT            VALUE 99990101.
002300     03  SAL-AMOUNT            PIC S9(7).
002400     03  FILLER                PIC X(1).
002500*
