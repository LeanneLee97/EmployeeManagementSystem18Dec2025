000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR DEPARTMENT FILE      *
000400*       USES DEP-NO AS KEY                      *
000500*    *******************************************
000600*    FILE SIZE 44 BYTES PADDED TO 46 BY FILLER.
000700*
000800* 29/10/82 VBC - CREATED AS ACCOUNTS FILE (ACT-NO KEY).
000900* 21/10/25 VBC - RE-TASKED AS DEPARTMENT MASTER FOR THE
001000*                HR MODULE, SEE NE-HR-0041. ACT-GL-NO AND
001100*                ACT-DESC RENAMED, ACT-NO DROPPED.
001200*
001300 01  PY-DEPARTMENT-RECORD.
001400     03  DEP-NO              PIC X(4).
001500     03  DEP-NAME            PIC X(40).
001600     03  FILLER              PIC X(2).
001700*
