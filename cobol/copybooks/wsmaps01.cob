000100*    *******************************************
000200*    LINKAGE FOR MAPS01 - TITLE CASE UTILITY    *
000300*    *******************************************
000400*
000500* 21/11/25 VBC - RE-TASKED FROM THE OLD PASS-WORD/NAME LINKAGE,
000600*                SEE NE-HR-0044.
000700*
000800 01  MAPS01-WS.
000900     03  TTL-INPUT-TEXT        PIC X(50).
001000     03  TTL-OUTPUT-TEXT       PIC X(50).
001020     03  TTL-OUTPUT-TEXT-X  REDEFINES  TTL-OUTPUT-TEXT.
001040         05  TTL-OUTPUT-CHAR   PIC X     OCCURS 50.
001060     03  FILLER                PIC X(4).
001100*
