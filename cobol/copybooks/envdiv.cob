000100*****************************************************************
000200*                                                               *
000300*           S H A R E D   E N V I R O N M E N T   D I V N        *
000400*                                                               *
000500*****************************************************************
000600*
000700*    Copied into every NE-series program so that forms control
000800*    and the switches used for run options stay the same across
000900*    the whole suite.
001000*
001100* 14/11/82 vbc - Created for the payroll/HR module conversion.
001200* 02/02/02 vbc - UPSI-1 added for the "test run, do not post"
001300*                option asked for by J. Pearce, Payroll.
001400* 19/09/25 vbc - 3.3.00 Version update and builds reset.
001500*
001600     CONFIGURATION           SECTION.
001700     SPECIAL-NAMES.
001800         C01  IS  TOP-OF-FORM
001900         CLASS  NE-ALPHA    IS  "A" THRU "Z", "a" THRU "z"
002000         CLASS  NE-NUMERIC  IS  "0" THRU "9"
002100         UPSI-0  IS  NE-RERUN-SW
002200         UPSI-1  IS  NE-TEST-ONLY-SW.
