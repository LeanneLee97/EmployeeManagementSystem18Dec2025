000100*    *******************************************
000200*                                              *
000300*    RECORD DEFINITION FOR EMPLOYEE             *
000400*             MASTER FILE                       *
000500*       USES EMP-NO AS KEY                      *
000600*    *******************************************
000700*    FILE SIZE 53 BYTES PADDED TO 55 BY FILLER.
000800*
000900* 29/10/82 VBC - CREATED.
001000* 10/11/82 VBC - FIELD CHANGES.
001100* 20/11/95 VBC - DROPPED PAY/TAX FIELDS, EMPLOYEE MASTER SPLIT
001200*                OFF FROM PAYROLL DETAIL PER HR REQUEST.
001300* 17/03/99 VBC - Y2K - HIRE-DATE AND BIRTH-DATE CONFIRMED CCYYMMDD
001400*                THROUGHOUT, NO 2-DIGIT YEAR FIELDS REMAIN.
001500* 17/03/26 VBC - ADDED REDEFINES OF HIRE & BIRTH DATES FOR THE
001600*                NEW DEPARTMENT ROSTER REPORT.
001700*
001800 01  PY-EMPLOYEE-RECORD.
001900     03  EMP-NO                PIC 9(6).
002000     03  EMP-BIRTH-DATE        PIC 9(8).
002100     03  EMP-BIRTH-DATE-R  REDEFINES EMP-BIRTH-DATE.
002200         05  EMP-BIRTH-CCYY    PIC 9(4).
002300         05  EMP-BIRTH-MM      PIC 9(2).
002400         05  EMP-BIRTH-DD      PIC 9(2).
002500     03  EMP-FIRST-NAME        PIC X(14).
002600     03  EMP-LAST-NAME         PIC X(16).
002700     03  EMP-GENDER            PIC X(1).
002800         88  EMP-88-MALE               VALUE "M".
002900         88  EMP-88-FEMALE             VALUE "F".
003000     03  EMP-HIRE-DATE         PIC 9(8).
003100     03  EMP-HIRE-DATE-R   REDEFINES EMP-HIRE-DATE.
003200         05  EMP-HIRE-CCYY     PIC 9(4).
003300         05  EMP-HIRE-MM       PIC 9(2).
003400         05  EMP-HIRE-DD       PIC 9(2).
003500     03  FILLER                PIC X(2).
003600*
