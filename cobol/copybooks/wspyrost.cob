000100*    *******************************************
000200*                                              *
000300*    WORKING STORAGE FOR THE DEPARTMENT          *
000400*    ROSTER (EMPLOYEE SUMMARY) TABLE             *
000500*    *******************************************
000600*    ONE ENTRY PER QUALIFYING EMPLOYEE, BUILT IN WORKING
000700*    STORAGE BY PY020 BEFORE THE SORT AND PAGE SLICE.
000800*
000900* 18/11/25 VBC - CREATED FOR THE DEPARTMENT ROSTER REPORT,
001000*                SEE NE-HR-0052.
001100*
001200 01  PY-ROSTER-TABLE.
001300     03  ROS-ENTRY-CNT         PIC 9(4) COMP.
001400     03  ROS-ENTRY             OCCURS 0 TO 2000 TIMES
001500                               DEPENDING ON ROS-ENTRY-CNT
001600                               ASCENDING KEY IS ROS-EMP-NO
001700                               INDEXED BY ROS-IDX.
001800         05  ROS-EMP-NO        PIC 9(6).
001900         05  ROS-HIRE-DATE     PIC 9(8).
002000         05  ROS-FIRST-NAME    PIC X(14).
002100         05  ROS-LAST-NAME     PIC X(16).
002150         05  FILLER            PIC X(1).
002200*
002300 01  PY-ROSTER-PRINT-FIELDS.
002400     03  ROS-PRT-HIRE-DATE.
002500         05  ROS-PRT-CCYY      PIC 9(4).
002600         05  FILLER            PIC X     VALUE "-".
002700         05  ROS-PRT-MM        PIC 9(2).
002800         05  FILLER            PIC X     VALUE "-".
002900         05  ROS-PRT-DD        PIC 9(2).
003000     03  FILLER                PIC X(1).
003100*
